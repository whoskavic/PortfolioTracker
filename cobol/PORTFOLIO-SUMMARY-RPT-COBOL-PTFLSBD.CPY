000100******************************************************************
000200* PTFLSBD  -  PORTFOLIO SUMMARY REPORT, DETAIL LINES
000300* USED BY  : PTSUMRY
000400* PURPOSE  : THREE PRINT LINE SHAPES SHARE THE ONE 132 BYTE SLOT
000500*            BELOW - THE AMOUNT LINE (INVESTED/VALUE/PNL), THE
000600*            COUNTS LINE (POSITIONS/TRANSACTIONS) AND THE PER
000700*            WINDOW PNL LINE (7D/30D/1Y/ALL).  MOVE TO THE SHAPE
000800*            THAT MATCHES WHAT IS BEING PRINTED, THEN WRITE THE
000900*            REPORT RECORD FROM SUMMARY-AMOUNT-LINE - ALL THREE
001000*            REDEFINE THE SAME STORAGE SO WHICHEVER WAS LAST
001100*            MOVED INTO IS WHAT GOES TO THE PRINTER.
001200******************************************************************
001300*    30-07-1993  T.IYER      ORIGINAL LAYOUT - CR1240
001400*    05-01-1999  K.DESHPANDE ADDED WINDOW LINE SHAPE - CR1402
001500******************************************************************
001600 01  SUMMARY-AMOUNT-LINE.
001700     05  SBD-AMT-LABEL               PIC X(17).
001800     05  FILLER                      PIC X(3) VALUE ': '.
001900     05  SBD-AMT-VALUE-ED            PIC ZZ,ZZZ,ZZ9.99-.
002000     05  FILLER                      PIC X(4) VALUE SPACES.
002100     05  SBD-AMT-PCT-TEXT            PIC X(14) VALUE SPACES.
002200     05  SBD-AMT-PCT-ED              PIC ZZ9.99-.
002300     05  FILLER                      PIC X(2) VALUE SPACES.
002400     05  SBD-AMT-PCT-SUFFIX          PIC X(7) VALUE SPACES.
002500     05  FILLER                      PIC X(64) VALUE SPACES.
002600*
002700 01  SUMMARY-COUNT-LINE REDEFINES SUMMARY-AMOUNT-LINE.
002800     05  SBD-CNT-LABEL1              PIC X(17).
002900     05  FILLER                      PIC X(3).
003000     05  SBD-CNT-POSITIONS-ED        PIC ZZZZ9.
003100     05  FILLER                      PIC X(5).
003200     05  SBD-CNT-LABEL2              PIC X(14).
003300     05  SBD-CNT-TRANS-ED            PIC ZZZZZZ9.
003400     05  FILLER                      PIC X(81).
003500*
003600 01  SUMMARY-WINDOW-LINE REDEFINES SUMMARY-AMOUNT-LINE.
003700     05  SBD-WIN-LABEL               PIC X(9).
003800     05  FILLER                      PIC X(1).
003900     05  SBD-WIN-TOTAL-TEXT          PIC X(7).
004000     05  SBD-WIN-TOTAL-ED            PIC ZZ,ZZZ,ZZ9.99-.
004100     05  FILLER                      PIC X(1).
004200     05  SBD-WIN-PCT-TEXT            PIC X(5).
004300     05  SBD-WIN-PCT-ED              PIC ZZ9.99-.
004400     05  FILLER                      PIC X(1).
004500     05  SBD-WIN-REAL-TEXT           PIC X(10).
004600     05  SBD-WIN-REAL-ED             PIC ZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                      PIC X(1).
004800     05  SBD-WIN-UNREAL-TEXT         PIC X(12).
004900     05  SBD-WIN-UNREAL-ED           PIC ZZ,ZZZ,ZZ9.99-.
005000     05  FILLER                      PIC X(36).
