000100******************************************************************
000200* PTFLPOS  -  OPEN POSITION RECORD LAYOUT
000300* USED BY  : PTPOST, PTRECAL, PTSUMRY
000400* PURPOSE  : CURRENT HOLDING OF ONE ACCOUNT IN ONE ASSET, KEPT
000500*            AT WEIGHTED-AVERAGE COST.  A POSITION THAT IS SOLD
000600*            DOWN TO ZERO OR BELOW IS NOT WRITTEN BACK OUT - SEE
000700*            THE POSTING LOGIC IN PTPOST AND PTRECAL.
000800******************************************************************
000900*    03-06-1987  S.KAMATH    ORIGINAL LAYOUT - CR1002
001000*    22-08-1993  T.IYER      ADDED MARKET VALUATION FIELDS
001100*                            - CR1240
001200******************************************************************
001300 01  POSITION-RECORD.
001400     05  POS-KEY.
001500         10  POS-USER-ID             PIC 9(6).
001600         10  POS-ASSET-ID            PIC 9(6).
001700     05  POS-KEY-ALPHA REDEFINES POS-KEY
001800                                     PIC X(12).
001900     05  POS-QUANTITY                PIC S9(9)V9(4).
002000     05  POS-AVG-BUY-PRICE           PIC S9(9)V9(2).
002100     05  POS-TOTAL-INVESTED          PIC S9(11)V9(2).
002200     05  POS-CURRENT-PRICE           PIC S9(9)V9(2).
002300     05  POS-CURRENT-VALUE           PIC S9(11)V9(2).
002400     05  POS-UNREALIZED-PNL          PIC S9(11)V9(2).
002500     05  POS-UNREAL-PNL-PCT          PIC S9(5)V9(2).
002600     05  FILLER                      PIC X(7).
