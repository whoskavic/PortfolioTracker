000100******************************************************************
000200* PTPOST   -  VALIDATE AND POST BROKERAGE TRANSACTIONS
000300* INSTALLATION: INVENTURE GROWTH AND SECURITIES
000400* PURPOSE : READS THE DAY'S TRAN-INPUT FILE, VALIDATES EACH BUY
000500*           OR SELL AGAINST THE ASSET MASTER AND THE CUSTOMER'S
000600*           CURRENT HOLDING, POSTS GOOD TRANSACTIONS TO THE
000700*           POSITION FILE AT WEIGHTED AVERAGE COST, COMPUTES
000800*           REALIZED P&L ON SELLS, AND WRITES A JOURNAL RECORD
000900*           FOR EVERY ACCEPTED TRANSACTION.  REJECTS GO ONLY
001000*           TO THE ERROR REPORT, NEVER TO THE JOURNAL.
001100******************************************************************
001200* CHANGE LOG
001300*    03-06-1987  S.KAMATH    ORIGINAL PROGRAM - CR1002
001400*    14-02-1990  K.DESHPANDE ADDED TRAN-NOTES PASS THROUGH
001500*                            - CR1140
001600*    09-11-1991  R.MEHTA     REALIZED P&L ON SELL LEGS - CR1187
001700*    22-08-1993  T.IYER      REJECT REPORT REWRITTEN, PAGE BREAK
001800*                            EVERY 50 LINES - CR1240
001900*    17-03-1996  R.MEHTA     OVERSELL CHECK NOW COMPARES AGAINST
002000*                            TABLE POSITION, NOT LAST RUN'S FILE
002100*                            - CR1318
002200*    11-09-1998  K.DESHPANDE YEAR 2000 REVIEW - TRAN-DATE AND
002300*                            ALL DATE FIELDS CONFIRMED 4 DIGIT
002400*                            CENTURY-AND-YEAR, NO CHANGE NEEDED
002500*                            - CR1390 Y2K
002600*    02-05-2001  T.IYER      ZERO-QUANTITY POSITIONS NO LONGER
002700*                            WRITTEN BACK TO POSITION-FILE
002800*                            - CR1455
002900*    19-11-2004  R.MEHTA     ASSET TABLE RAISED TO 500 ENTRIES
003000*                            FOR CRYPTO LISTINGS - CR1512
003100*    14-03-2011  R.MEHTA     DROPPED THE CR1318 OVERSELL-EXCEEDS-
003200*                            HOLDING REJECT - TRADE DESK CONFIRMS
003300*                            AN OVERSOLD LOT SIMPLY CLOSES THE
003400*                            POSITION, IT DOES NOT BOUNCE THE
003500*                            TRANSACTION.  ADDED A CHECK REJECTING
003600*                            ANY TRAN CARRYING A NEGATIVE FEE
003700*                            - CR1655
003800*    02-08-2011  T.IYER      END-OF-JOB READ/POST/REJECT COUNTS
003900*                            NOW ALSO WRITTEN TO THE REJECT REPORT
004000*                            AS A TOTALS LINE, NOT JUST DISPLAYED
004100*                            - CR1661
004200*    02-08-2011  T.IYER      ASSET, POSITION AND WRITE-BACK TABLE
004300*                            SEARCHES RECODED AS PERFORMED
004400*                            PARAGRAPHS PER SHOP STANDARD, NO
004500*                            IN-LINE PERFORM BLOCKS - CR1661
004600*    09-08-2011  K.DESHPANDE 420-POST-SELL WAS UPDATING THE
004700*                            POSITION TABLE OFF AN UNCHECKED
004800*                            WS-POSN-SUB WHEN THE SELL HAD NO
004900*                            OPEN POSITION, WHICH COULD DELETE AN
005000*                            UNRELATED POSITION ON THE SAME RUN.
005100*                            GUARDED WITH WS-POSN-FOUND, SAME AS
005200*                            PTRECAL'S G0004-REPLAY-SELL - CR1663
005300*    10-08-2011  K.DESHPANDE 450-WRITE-JOURNAL WAS RUNNING FOR
005400*                            REJECTED TRANSACTIONS TOO, SO THE
005500*                            JOURNAL CARRIED NEVER-POSTED RECORDS
005600*                            WITH THE RAW INPUT AMOUNT AND NO
005700*                            REALIZED P&L.  NOW PERFORMED ONLY
005800*                            WHEN WS-TRAN-VALID - CR1665
005900******************************************************************
006000*-----------------------*
006100 IDENTIFICATION DIVISION.
006200*-----------------------*
006300 PROGRAM-ID. PTPOST.
006400 AUTHOR. S.KAMATH.
006500 INSTALLATION. INVENTURE GROWTH AND SECURITIES.
006600 DATE-WRITTEN. 03-06-1987.
006700 DATE-COMPILED.
006800 SECURITY. UNCLASSIFIED.
006900*-----------------------*
007000 ENVIRONMENT DIVISION.
007100*-----------------------*
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS VALID-TRAN-TYPE IS 'BUY ' THRU 'BUZ ', 'SELL' THRU
007600                               'SELM'
007700     UPSI-0 ON STATUS IS PTPOST-RERUN-FLAG.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT ASSET-MASTER ASSIGN TO ASSETMST
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-ASSETMST-STATUS.
008400*
008500     SELECT TRAN-INPUT ASSIGN TO TRANIN
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS  IS  WS-TRANIN-STATUS.
008800*
008900     SELECT TRAN-JOURNAL ASSIGN TO TRANJRNL
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS  WS-TRANJRNL-STATUS.
009200*
009300     SELECT POSITION-FILE ASSIGN TO POSNFILE
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS  IS  WS-POSNFILE-STATUS.
009600*
009700     SELECT ERROR-REPORT ASSIGN TO ERRRPT
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS  IS  WS-ERRRPT-STATUS.
010000*
010100*-----------------------*
010200 DATA DIVISION.
010300*-----------------------*
010400 FILE SECTION.
010500*
010600 FD  ASSET-MASTER RECORDING MODE F.
010700 COPY PORTFOLIO-ASSET-MASTER-COBOL-PTFLAST.
010800*
010900 FD  TRAN-INPUT RECORDING MODE F.
011000 01  TRAN-INPUT-RECORD.
011100     05  FILLER                      PIC X(140).
011200*
011300 FD  TRAN-JOURNAL RECORDING MODE F.
011400 COPY PORTFOLIO-TRANSACTION-COBOL-PTFLTRN.
011500*
011600 FD  POSITION-FILE RECORDING MODE F.
011700 COPY PORTFOLIO-POSITION-COBOL-PTFLPOS.
011800*
011900 FD  ERROR-REPORT RECORDING MODE F.
012000 01  ERROR-REPORT-LINE.
012100     05  FILLER                      PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 01  SYSTEM-DATE-AND-TIME.
012600     05  CURRENT-DATE.
012700         10  CURRENT-YEAR           PIC 9(02).
012800         10  CURRENT-MONTH          PIC 9(02).
012900         10  CURRENT-DAY            PIC 9(02).
013000     05  CURRENT-TIME.
013100         10  CURRENT-HOUR           PIC 9(02).
013200         10  CURRENT-MINUTE         PIC 9(02).
013300         10  CURRENT-SECOND         PIC 9(02).
013400         10  CURRENT-HNDSEC         PIC 9(02).
013500     05  FILLER                     PIC X(04).
013600*
013700 01  WS-FIELDS.
013800     05  WS-ASSETMST-STATUS         PIC X(02) VALUE SPACES.
013900     05  WS-TRANIN-STATUS           PIC X(02) VALUE SPACES.
014000     05  WS-TRANJRNL-STATUS         PIC X(02) VALUE SPACES.
014100     05  WS-POSNFILE-STATUS         PIC X(02) VALUE SPACES.
014200     05  WS-ERRRPT-STATUS           PIC X(02) VALUE SPACES.
014300     05  WS-TRANIN-EOF-SW           PIC X(01) VALUE 'N'.
014400         88  WS-TRANIN-EOF              VALUE 'Y'.
014500     05  FILLER                     PIC X(09).
014600*
014700 01  WS-COUNTERS                    COMP.
014800     05  WS-READ-CNT                PIC S9(07) VALUE ZERO.
014900     05  WS-POST-CNT                PIC S9(07) VALUE ZERO.
015000     05  WS-REJECT-CNT              PIC S9(07) VALUE ZERO.
015100     05  WS-ASSET-TBL-CNT           PIC S9(05) VALUE ZERO.
015200     05  WS-POSN-TBL-CNT            PIC S9(07) VALUE ZERO.
015300     05  WS-ASSET-SUB               PIC S9(05) VALUE ZERO.
015400     05  WS-POSN-SUB                PIC S9(07) VALUE ZERO.
015500     05  WS-LINE-CNT                PIC S9(03) VALUE ZERO.
015600*
015700 01  WS-SWITCHES.
015800     05  WS-ASSET-FOUND-SW          PIC X(01) VALUE 'N'.
015900         88  WS-ASSET-FOUND             VALUE 'Y'.
016000     05  WS-POSN-FOUND-SW           PIC X(01) VALUE 'N'.
016100         88  WS-POSN-FOUND              VALUE 'Y'.
016200     05  WS-TRAN-VALID-SW           PIC X(01) VALUE 'Y'.
016300         88  WS-TRAN-VALID              VALUE 'Y'.
016400     05  PTPOST-RERUN-FLAG          PIC X(01) VALUE 'N'.
016500*
016600* ASSET MASTER TABLE - LOADED ONCE, SEARCHED FOR EVERY TRAN
016700 01  WS-ASSET-TABLE-AREA.
016800     05  WS-ASSET-TABLE OCCURS 500 TIMES
016900                         INDEXED BY WS-ASSET-IDX.
017000         10  WS-TBL-ASSET-ID         PIC 9(6).
017100         10  WS-TBL-ASSET-SYMBOL     PIC X(10).
017200         10  WS-TBL-ASSET-TYPE       PIC X(6).
017300*
017400* OPEN POSITION TABLE - BUILT UP AS TRANSACTIONS ARE POSTED,
017500* WRITTEN OUT TO POSITION-FILE WHEN THE RUN IS COMPLETE.
017600 01  WS-POSITION-TABLE-AREA.
017700     05  WS-POSITION-TABLE OCCURS 2000 TIMES
017800                         INDEXED BY WS-POSN-IDX.
017900         10  WS-TBL-POSN-USER-ID     PIC 9(6).
018000         10  WS-TBL-POSN-ASSET-ID    PIC 9(6).
018100         10  WS-TBL-POSN-QTY         PIC S9(9)V9(4).
018200         10  WS-TBL-POSN-AVG-PRICE   PIC S9(9)V9(2).
018300         10  WS-TBL-POSN-INVESTED    PIC S9(11)V9(2).
018400*
018500 01  WS-WORK-FIELDS.
018600     05  WS-SELL-COST-BASIS         PIC S9(11)V9(2) VALUE ZERO.
018700     05  WS-NEW-QTY                 PIC S9(9)V9(4)  VALUE ZERO.
018800     05  WS-NEW-INVESTED            PIC S9(11)V9(2) VALUE ZERO.
018900*
019000* ERROR REPORT PRINT LINES
019100 01  ERR-HEADING-1.
019200     05  FILLER                     PIC X(33)
019300           VALUE 'TRANSACTION REJECT REPORT  DATE:'.
019400     05  ERR-HD-MM                  PIC 99.
019500     05  FILLER                     PIC X     VALUE '/'.
019600     05  ERR-HD-DD                  PIC 99.
019700     05  FILLER                     PIC X     VALUE '/'.
019800     05  ERR-HD-YY                  PIC 99.
019900     05  FILLER                     PIC X(88) VALUE SPACES.
020000*
020100 01  ERR-DETAIL-LINE.
020200     05  ERR-DT-TRAN-ID             PIC 9(8).
020300     05  FILLER                     PIC X(2) VALUE SPACES.
020400     05  ERR-DT-USER-ID             PIC 9(6).
020500     05  FILLER                     PIC X(2) VALUE SPACES.
020600     05  ERR-DT-ASSET-ID            PIC 9(6).
020700     05  FILLER                     PIC X(2) VALUE SPACES.
020800     05  ERR-DT-REASON              PIC X(40).
020900     05  FILLER                     PIC X(66) VALUE SPACES.
021000*
021100 01  ERR-TOTALS-LINE.
021200     05  FILLER                     PIC X(16)
021300           VALUE 'TRANS READ     :'.
021400     05  ERR-TOT-READ-ED            PIC ZZZZZZ9.
021500     05  FILLER                     PIC X(04) VALUE SPACES.
021600     05  FILLER                     PIC X(16)
021700           VALUE 'TRANS POSTED   :'.
021800     05  ERR-TOT-POST-ED            PIC ZZZZZZ9.
021900     05  FILLER                     PIC X(04) VALUE SPACES.
022000     05  FILLER                     PIC X(16)
022100           VALUE 'TRANS REJECTED :'.
022200     05  ERR-TOT-REJECT-ED          PIC ZZZZZZ9.
022300     05  FILLER                     PIC X(55) VALUE SPACES.
022400*
022500*-----------------------*
022600 PROCEDURE DIVISION.
022700*-----------------------*
022800 000-MAIN.
022900*
023000     ACCEPT CURRENT-DATE FROM DATE.
023100     ACCEPT CURRENT-TIME FROM TIME.
023200*
023300     DISPLAY '************PORTFOLIO POSTING RUN*****************'.
023400     DISPLAY 'PTPOST STARTED DATE = ' CURRENT-MONTH '/'
023500            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
023600     DISPLAY '             TIME = ' CURRENT-HOUR ':'
023700            CURRENT-MINUTE ':' CURRENT-SECOND.
023800*
023900     PERFORM 100-OPEN-FILES.
024000     PERFORM 800-INIT-REPORT.
024100     PERFORM 150-LOAD-ASSET-TABLE.
024200*
024300     PERFORM 200-READ-TRAN-INPUT.
024400     PERFORM 250-PROCESS-ONE-TRAN
024500         UNTIL WS-TRANIN-EOF.
024600*
024700     PERFORM 500-WRITE-POSITIONS.
024800*
024900     DISPLAY '--------------------------'.
025000     DISPLAY 'TRANSACTIONS READ  :' WS-READ-CNT.
025100     DISPLAY 'TRANSACTIONS POSTED:' WS-POST-CNT.
025200     DISPLAY 'TRANSACTIONS REJECT:' WS-REJECT-CNT.
025300     DISPLAY '--------------------------'.
025400*
025500     PERFORM 860-WRITE-TOTALS-LINE.
025600     PERFORM 900-CLOSE-FILES.
025700*
025800     STOP RUN.
025900*
026000   100-OPEN-FILES.
026100         OPEN INPUT  ASSET-MASTER.
026200         OPEN INPUT  TRAN-INPUT.
026300         OPEN OUTPUT TRAN-JOURNAL.
026400         OPEN OUTPUT POSITION-FILE.
026500         OPEN OUTPUT ERROR-REPORT.
026600*
026700   150-LOAD-ASSET-TABLE.
026800         READ ASSET-MASTER
026900             AT END MOVE HIGH-VALUES TO ASSET-ID.
027000         PERFORM 160-ADD-ASSET-TO-TABLE
027100             UNTIL ASSET-ID = HIGH-VALUES.
027200*
027300   160-ADD-ASSET-TO-TABLE.
027400         ADD 1 TO WS-ASSET-TBL-CNT.
027500         SET WS-ASSET-IDX TO WS-ASSET-TBL-CNT.
027600         MOVE ASSET-ID     TO WS-TBL-ASSET-ID (WS-ASSET-IDX).
027700         MOVE ASSET-SYMBOL TO WS-TBL-ASSET-SYMBOL (WS-ASSET-IDX).
027800         MOVE ASSET-TYPE   TO WS-TBL-ASSET-TYPE (WS-ASSET-IDX).
027900         READ ASSET-MASTER
028000             AT END MOVE HIGH-VALUES TO ASSET-ID.
028100*
028200   200-READ-TRAN-INPUT.
028300         READ TRAN-INPUT INTO TRANSACTION-RECORD
028400             AT END MOVE 'Y' TO WS-TRANIN-EOF-SW.
028500         IF NOT WS-TRANIN-EOF
028600             ADD 1 TO WS-READ-CNT.
028700*
028800   250-PROCESS-ONE-TRAN.
028900         MOVE 'Y' TO WS-TRAN-VALID-SW.
029000         PERFORM 300-VALIDATE-TRANSACTION.
029100         IF WS-TRAN-VALID
029200             PERFORM 400-POST-TRANSACTION
029300             PERFORM 450-WRITE-JOURNAL
029400             ADD 1 TO WS-POST-CNT
029500         ELSE
029600             ADD 1 TO WS-REJECT-CNT
029700         END-IF.
029800         PERFORM 200-READ-TRAN-INPUT.
029900*
030000   300-VALIDATE-TRANSACTION.
030100         MOVE 'N' TO WS-ASSET-FOUND-SW.
030200         PERFORM 301-SEARCH-ASSET-TABLE
030300             VARYING WS-ASSET-SUB FROM 1 BY 1
030400                UNTIL WS-ASSET-SUB > WS-ASSET-TBL-CNT
030500                   OR WS-ASSET-FOUND.
030600*
030700         IF NOT WS-ASSET-FOUND
030800             MOVE 'N' TO WS-TRAN-VALID-SW
030900             MOVE 'ASSET ID NOT ON ASSET MASTER' TO ERR-DT-REASON
031000             PERFORM 850-WRITE-ERROR-LINE
031100         END-IF.
031200*
031300         IF TRAN-QUANTITY NOT > ZERO
031400             MOVE 'N' TO WS-TRAN-VALID-SW
031500             MOVE 'QUANTITY NOT POSITIVE' TO ERR-DT-REASON
031600             PERFORM 850-WRITE-ERROR-LINE
031700         END-IF.
031800*
031900         IF TRAN-PRICE NOT > ZERO
032000             MOVE 'N' TO WS-TRAN-VALID-SW
032100             MOVE 'PRICE NOT POSITIVE' TO ERR-DT-REASON
032200             PERFORM 850-WRITE-ERROR-LINE
032300         END-IF.
032400*
032500*    CR1655 - TRADE DESK WILL NOT ACCEPT A TRANSACTION CARRYING
032600*    A NEGATIVE FEE.  A ZERO FEE IS FINE.
032700         IF TRAN-FEE < ZERO
032800             MOVE 'N' TO WS-TRAN-VALID-SW
032900             MOVE 'FEE IS NEGATIVE' TO ERR-DT-REASON
033000             PERFORM 850-WRITE-ERROR-LINE
033100         END-IF.
033200*
033300         IF NOT (TRAN-IS-BUY OR TRAN-IS-SELL)
033400             MOVE 'N' TO WS-TRAN-VALID-SW
033500             MOVE 'TRAN TYPE NOT BUY OR SELL' TO ERR-DT-REASON
033600             PERFORM 850-WRITE-ERROR-LINE
033700         END-IF.
033800*
033900*    CR1655 - DROPPED THE OLD CR1318 CHECK THAT BOUNCED A SELL
034000*    FOR EXCEEDING THE HELD QUANTITY.  AN OVERSOLD LOT IS NOT A
034100*    VALIDATION FAILURE, IT RUNS THE POSITION TO ZERO OR BELOW
034200*    AND 420-POST-SELL CLOSES IT OUT.
034300*
034400   301-SEARCH-ASSET-TABLE.
034500         IF TRAN-ASSET-ID = WS-TBL-ASSET-ID (WS-ASSET-SUB)
034600             MOVE 'Y' TO WS-ASSET-FOUND-SW
034700         END-IF.
034800*
034900   350-FIND-POSITION.
035000         MOVE 'N' TO WS-POSN-FOUND-SW.
035100         PERFORM 351-SEARCH-POSITION-TABLE
035200             VARYING WS-POSN-SUB FROM 1 BY 1
035300                UNTIL WS-POSN-SUB > WS-POSN-TBL-CNT
035400                   OR WS-POSN-FOUND.
035500         IF WS-POSN-FOUND
035600             COMPUTE WS-POSN-SUB = WS-POSN-SUB - 1
035700         END-IF.
035800*
035900   351-SEARCH-POSITION-TABLE.
036000         IF TRAN-USER-ID  = WS-TBL-POSN-USER-ID (WS-POSN-SUB)
036100        AND TRAN-ASSET-ID = WS-TBL-POSN-ASSET-ID (WS-POSN-SUB)
036200             MOVE 'Y' TO WS-POSN-FOUND-SW
036300         END-IF.
036400*
036500   400-POST-TRANSACTION.
036600         PERFORM 350-FIND-POSITION.
036700         IF TRAN-IS-BUY
036800             PERFORM 410-POST-BUY
036900         ELSE
037000             PERFORM 420-POST-SELL
037100         END-IF.
037200*
037300   410-POST-BUY.
037400         COMPUTE TRAN-TOTAL-AMOUNT ROUNDED =
037500             (TRAN-QUANTITY * TRAN-PRICE) + TRAN-FEE.
037600         MOVE ZERO TO TRAN-REALIZED-PNL.
037700         IF WS-POSN-FOUND
037800             COMPUTE WS-NEW-QTY =
037900                 WS-TBL-POSN-QTY (WS-POSN-SUB) + TRAN-QUANTITY
038000             COMPUTE WS-NEW-INVESTED ROUNDED =
038100                 WS-TBL-POSN-INVESTED (WS-POSN-SUB) +
038200                 TRAN-TOTAL-AMOUNT
038300             MOVE WS-NEW-QTY TO WS-TBL-POSN-QTY (WS-POSN-SUB)
038400             MOVE WS-NEW-INVESTED
038500                           TO WS-TBL-POSN-INVESTED (WS-POSN-SUB)
038600             COMPUTE WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB) ROUNDED =
038700                 WS-NEW-INVESTED / WS-NEW-QTY
038800         ELSE
038900             ADD 1 TO WS-POSN-TBL-CNT
039000             SET WS-POSN-IDX TO WS-POSN-TBL-CNT
039100             MOVE TRAN-USER-ID
039200                      TO WS-TBL-POSN-USER-ID (WS-POSN-IDX)
039300             MOVE TRAN-ASSET-ID
039400                      TO WS-TBL-POSN-ASSET-ID (WS-POSN-IDX)
039500             MOVE TRAN-QUANTITY TO WS-TBL-POSN-QTY (WS-POSN-IDX)
039600             MOVE TRAN-TOTAL-AMOUNT
039700                          TO WS-TBL-POSN-INVESTED (WS-POSN-IDX)
039800             MOVE TRAN-PRICE
039900                      TO WS-TBL-POSN-AVG-PRICE (WS-POSN-IDX)
040000         END-IF.
040100*
040200   420-POST-SELL.
040300         COMPUTE TRAN-TOTAL-AMOUNT ROUNDED =
040400             (TRAN-QUANTITY * TRAN-PRICE) + TRAN-FEE.
040500         MOVE ZERO TO TRAN-REALIZED-PNL.
040600*
040700*    CR1663 - A SELL AGAINST A USER/ASSET WITH NO OPEN
040800*    POSITION IS A NO-OP ON THE POSITION TABLE, REALIZED
040900*    PNL STAYS ZERO.  WITHOUT THIS GUARD THE SUBSCRIPT
041000*    BELOW POINTS PAST THE END OF THE TABLE AND
041100*    430-REMOVE-POSITION GOES ON TO DELETE AN UNRELATED,
041200*    STILL OPEN POSITION IN ITS PLACE.
041300         IF WS-POSN-FOUND
041400             COMPUTE WS-SELL-COST-BASIS ROUNDED =
041500                 TRAN-QUANTITY *
041600                 WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB)
041700*    CR1455 - FEES DO NOT REDUCE REALIZED PNL, PER TRADE DESK
041800*    REQUEST - REALIZED IS SELL PRICE LESS AVG COST ONLY.
041900             COMPUTE TRAN-REALIZED-PNL ROUNDED =
042000                 (TRAN-PRICE -
042100                  WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB))
042200                                             * TRAN-QUANTITY
042300*
042400             COMPUTE WS-NEW-QTY =
042500                 WS-TBL-POSN-QTY (WS-POSN-SUB) - TRAN-QUANTITY
042600             COMPUTE WS-NEW-INVESTED ROUNDED =
042700                 WS-TBL-POSN-INVESTED (WS-POSN-SUB) -
042800                 WS-SELL-COST-BASIS
042900*
043000             IF WS-NEW-QTY > ZERO
043100                 MOVE WS-NEW-QTY  TO WS-TBL-POSN-QTY (WS-POSN-SUB)
043200                 MOVE WS-NEW-INVESTED TO
043300                               WS-TBL-POSN-INVESTED (WS-POSN-SUB)
043400             ELSE
043500                 PERFORM 430-REMOVE-POSITION
043600             END-IF
043700         END-IF.
043800*
043900   430-REMOVE-POSITION.
044000         MOVE WS-TBL-POSN-USER-ID (WS-POSN-TBL-CNT)
044100                           TO WS-TBL-POSN-USER-ID (WS-POSN-SUB).
044200         MOVE WS-TBL-POSN-ASSET-ID (WS-POSN-TBL-CNT)
044300                           TO WS-TBL-POSN-ASSET-ID (WS-POSN-SUB).
044400         MOVE WS-TBL-POSN-QTY (WS-POSN-TBL-CNT)
044500                           TO WS-TBL-POSN-QTY (WS-POSN-SUB).
044600         MOVE WS-TBL-POSN-AVG-PRICE (WS-POSN-TBL-CNT)
044700                           TO WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB).
044800         MOVE WS-TBL-POSN-INVESTED (WS-POSN-TBL-CNT)
044900                           TO WS-TBL-POSN-INVESTED (WS-POSN-SUB).
045000         SUBTRACT 1 FROM WS-POSN-TBL-CNT.
045100*
045200   450-WRITE-JOURNAL.
045300         WRITE TRANSACTION-RECORD.
045400*
045500   500-WRITE-POSITIONS.
045600         PERFORM 501-WRITE-ONE-POSITION
045700             VARYING WS-POSN-SUB FROM 1 BY 1
045800                UNTIL WS-POSN-SUB > WS-POSN-TBL-CNT.
045900*
046000   501-WRITE-ONE-POSITION.
046100         MOVE WS-TBL-POSN-USER-ID (WS-POSN-SUB)
046200                                   TO POS-USER-ID.
046300         MOVE WS-TBL-POSN-ASSET-ID (WS-POSN-SUB)
046400                                   TO POS-ASSET-ID.
046500         MOVE WS-TBL-POSN-QTY (WS-POSN-SUB) TO POS-QUANTITY.
046600         MOVE WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB)
046700                                   TO POS-AVG-BUY-PRICE.
046800         MOVE WS-TBL-POSN-INVESTED (WS-POSN-SUB)
046900                                   TO POS-TOTAL-INVESTED.
047000         MOVE ZERO TO POS-CURRENT-PRICE POS-CURRENT-VALUE
047100                      POS-UNREALIZED-PNL POS-UNREAL-PNL-PCT.
047200         WRITE POSITION-RECORD.
047300*
047400   800-INIT-REPORT.
047500         MOVE  CURRENT-YEAR                        TO ERR-HD-YY.
047600         MOVE  CURRENT-MONTH                       TO ERR-HD-MM.
047700         MOVE  CURRENT-DAY                         TO ERR-HD-DD.
047800         WRITE ERROR-REPORT-LINE FROM ERR-HEADING-1
047900             AFTER ADVANCING TOP-OF-FORM.
048000         ADD 1 TO WS-LINE-CNT.
048100*
048200   850-WRITE-ERROR-LINE.
048300         IF WS-LINE-CNT > 50
048400             WRITE ERROR-REPORT-LINE FROM ERR-HEADING-1
048500                 AFTER ADVANCING TOP-OF-FORM
048600             MOVE ZERO TO WS-LINE-CNT
048700         END-IF.
048800         MOVE TRAN-ID       TO ERR-DT-TRAN-ID.
048900         MOVE TRAN-USER-ID  TO ERR-DT-USER-ID.
049000         MOVE TRAN-ASSET-ID TO ERR-DT-ASSET-ID.
049100         WRITE ERROR-REPORT-LINE FROM ERR-DETAIL-LINE
049200             AFTER ADVANCING 1 LINE.
049300         ADD 1 TO WS-LINE-CNT.
049400*
049500   860-WRITE-TOTALS-LINE.
049600         MOVE WS-READ-CNT   TO ERR-TOT-READ-ED.
049700         MOVE WS-POST-CNT   TO ERR-TOT-POST-ED.
049800         MOVE WS-REJECT-CNT TO ERR-TOT-REJECT-ED.
049900         WRITE ERROR-REPORT-LINE FROM ERR-TOTALS-LINE
050000             AFTER ADVANCING 2 LINES.
050100         ADD 1 TO WS-LINE-CNT.
050200*
050300   900-CLOSE-FILES.
050400        CLOSE ASSET-MASTER.
050500        CLOSE TRAN-INPUT.
050600        CLOSE TRAN-JOURNAL.
050700        CLOSE POSITION-FILE.
050800        CLOSE ERROR-REPORT.
050900*
