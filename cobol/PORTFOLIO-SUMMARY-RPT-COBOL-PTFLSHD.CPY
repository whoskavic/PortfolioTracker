000100******************************************************************
000200* PTFLSHD  -  PORTFOLIO SUMMARY REPORT, HEADER LINE
000300* USED BY  : PTSUMRY
000400* PURPOSE  : ONE HEADER PRINTS AT THE TOP OF EACH ACCOUNT'S BLOCK
000500*            ON THE SUMMARY-REPORT (CONTROL BREAK ON SUM-USER-ID).
000600******************************************************************
000700*    30-07-1993  T.IYER      ORIGINAL LAYOUT - CR1240
000800******************************************************************
000900 01  SUMMARY-HEADER-LINE.
001000     05  FILLER                      PIC X(21)
001100                             VALUE 'PORTFOLIO SUMMARY FOR'.
001200     05  FILLER                      PIC X(6)
001300                             VALUE ' USER '.
001400     05  SHD-USER-ID                 PIC 9(6).
001500     05  FILLER                      PIC X(13) VALUE SPACES.
001600     05  FILLER                      PIC X(6)
001700                             VALUE 'AS OF '.
001800     05  SHD-AS-OF-DATE              PIC X(10).
001900     05  FILLER                      PIC X(70) VALUE SPACES.
