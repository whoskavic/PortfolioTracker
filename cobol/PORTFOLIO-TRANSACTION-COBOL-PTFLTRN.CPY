000100******************************************************************
000200* PTFLTRN  -  TRANSACTION JOURNAL RECORD LAYOUT
000300* USED BY  : PTPOST, PTRECAL, PTSUMRY
000400* PURPOSE  : ONE BUY OR SELL LEG POSTED AGAINST AN ACCOUNT'S
000500*            HOLDING IN A SINGLE ASSET.  TRAN-TOTAL-AMOUNT AND
000600*            TRAN-REALIZED-PNL ARE COMPUTED BY PTPOST/PTRECAL
000700*            AND CARRIED ON THE RECORD SO LATER JOBS (PTSUMRY)
000800*            NEVER RECOMPUTE THEM.
000900******************************************************************
001000*    03-06-1987  S.KAMATH    ORIGINAL LAYOUT - CR1002
001100*    14-02-1990  K.DESHPANDE ADDED TRAN-NOTES FREE TEXT - CR1140
001200*    09-11-1991  R.MEHTA     ADDED TRAN-REALIZED-PNL - CR1187
001300******************************************************************
001400 01  TRANSACTION-RECORD.
001500     05  TRAN-ID                     PIC 9(8).
001600     05  TRAN-USER-ID                PIC 9(6).
001700     05  TRAN-ASSET-ID               PIC 9(6).
001800     05  TRAN-TYPE                   PIC X(4).
001900         88  TRAN-IS-BUY                 VALUE 'BUY '.
002000         88  TRAN-IS-SELL                VALUE 'SELL'.
002100     05  TRAN-QUANTITY               PIC S9(9)V9(4).
002200     05  TRAN-PRICE                  PIC S9(9)V9(2).
002300     05  TRAN-FEE                    PIC S9(7)V9(2).
002400     05  TRAN-TOTAL-AMOUNT           PIC S9(11)V9(2).
002500     05  TRAN-REALIZED-PNL           PIC S9(11)V9(2).
002600     05  TRAN-DATE                   PIC 9(8).
002700     05  TRAN-DATE-R REDEFINES TRAN-DATE.
002800         10  TRAN-DATE-CC                PIC 9(2).
002900         10  TRAN-DATE-YY                PIC 9(2).
003000         10  TRAN-DATE-MM                PIC 9(2).
003100         10  TRAN-DATE-DD                PIC 9(2).
003200     05  TRAN-NOTES                  PIC X(40).
003300     05  FILLER                      PIC X(9).
