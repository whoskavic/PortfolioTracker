000100******************************************************************
000200* PTSUMRY  -  PORTFOLIO SUMMARY AND WINDOWED P&L REPORT
000300* INSTALLATION: INVENTURE GROWTH AND SECURITIES
000400* PURPOSE : LOADS POSITION-FILE AND TRAN-JOURNAL WHOLE, SORTS
000500*           BOTH INTO USER-ID SEQUENCE (SEE CR1665), AND PRINTS
000600*           ONE BLOCK PER ACCOUNT ON SUMMARY-REPORT SHOWING
000700*           TOTAL INVESTED, CURRENT VALUE, UNREALIZED P&L,
000800*           POSITION/TRANSACTION COUNTS, AND REALIZED P&L FOR
000900*           THE 7-DAY, 30-DAY, 1-YEAR AND ALL-TIME WINDOWS.
001000******************************************************************
001100* CHANGE LOG
001200*    30-07-1993  T.IYER      ORIGINAL PROGRAM - CR1240
001300*    17-03-1996  R.MEHTA     ADDED PER-USER TRANSACTION COUNT
001400*                            LINE - CR1318
001500*    11-09-1998  K.DESHPANDE YEAR 2000 REVIEW - WINDOW CUTOFF
001600*                            DATES NOW COMPARE FULL 8-DIGIT
001700*                            CENTURY-YEAR-MONTH-DAY - CR1390 Y2K
001800*    05-01-1999  K.DESHPANDE ADDED WINDOWED P&L BLOCK (7D/30D/
001900*                            1Y/ALL) - CR1402
002000*    22-04-2009  T.IYER      TOTALS LINE NOW SHOWS TOTAL PNL
002100*                            (REALIZED + UNREALIZED), NOT
002200*                            UNREALIZED ALONE - CR1640
002300*    22-04-2009  T.IYER      WINDOW PCT WAS DIVIDING WINDOW
002400*                            REALIZED BY ALL-TIME INVESTED -
002500*                            NOW USES WINDOW TOTAL OVER WINDOW
002600*                            BUY AMOUNT PER TRADE DESK SPEC,
002700*                            ALL WINDOW STILL REPEATS THE
002800*                            ALL-TIME FIGURES - CR1640
002900*    02-08-2011  T.IYER      WINDOW ACCUMULATION AND THE WINDOW
003000*                            LINE LOOP RECODED AS PERFORMED
003100*                            PARAGRAPHS PER SHOP STANDARD, NO
003200*                            IN-LINE PERFORM BLOCKS - CR1661
003300*    10-08-2011  K.DESHPANDE WINDOW AGING NO LONGER USES A 360-
003400*                            DAY FINANCIAL YEAR - 7D/30D/1Y
003500*                            WINDOWS NOW CUT OFF ON TRUE
003600*                            CALENDAR DAYS (JULIAN DAY NUMBER
003700*                            DIFFERENCE), SO A JAN 31 TRADE IS
003800*                            NOT TREATED AS 30 DAYS FROM A MAR 1
003900*                            AS-OF DATE - CR1664
004000*    11-08-2011  K.DESHPANDE NEITHER PTPOST NOR PTRECAL ACTUALLY
004100*                            GUARANTEES POSITION-FILE OR TRAN-
004200*                            JOURNAL ARRIVES IN USER-ID SEQUENCE,
004300*                            SO THE CONTROL BREAK COULD SPLIT ONE
004400*                            ACCOUNT ACROSS SEVERAL BLOCKS.  BOTH
004500*                            FILES ARE NOW LOADED WHOLE INTO
004600*                            WORKING STORAGE AND PUT IN USER-ID
004700*                            SEQUENCE BY AN IN-STORAGE SELECTION
004800*                            SORT BEFORE THE BREAK RUNS - CR1665
004900******************************************************************
005000*-----------------------*
005100 IDENTIFICATION DIVISION.
005200*-----------------------*
005300 PROGRAM-ID. PTSUMRY.
005400 AUTHOR. T.IYER.
005500 INSTALLATION. INVENTURE GROWTH AND SECURITIES.
005600 DATE-WRITTEN. 30-07-1993.
005700 DATE-COMPILED.
005800 SECURITY. UNCLASSIFIED.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS VALID-WINDOW-CODE IS '7D  ' THRU '7D  ', '30D ' THRU
006400                                '30D ', '1Y  ' THRU '1Y  ',
006500                                'ALL ' THRU 'ALL '
006600     UPSI-0 ON STATUS IS PTSUMRY-DETAIL-SW.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT POSITION-FILE ASSIGN TO POSNFILE
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-POSNFILE-STATUS.
007300*
007400     SELECT TRAN-JOURNAL ASSIGN TO TRANJRNL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-TRANJRNL-STATUS.
007700*
007800     SELECT SUMMARY-REPORT ASSIGN TO SUMMRPT
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-SUMMRPT-STATUS.
008100*
008200*-----------------------*
008300 DATA DIVISION.
008400*-----------------------*
008500 FILE SECTION.
008600*
008700 FD  POSITION-FILE RECORDING MODE F.
008800 COPY PORTFOLIO-POSITION-COBOL-PTFLPOS.
008900*
009000 FD  TRAN-JOURNAL RECORDING MODE F.
009100 COPY PORTFOLIO-TRANSACTION-COBOL-PTFLTRN.
009200*
009300 FD  SUMMARY-REPORT RECORDING MODE F.
009400 01  SUMMARY-REPORT-LINE.
009500     05  FILLER                      PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  SYSTEM-DATE-AND-TIME.
010000     05  CURRENT-DATE.
010100         10  CURRENT-YEAR           PIC 9(02).
010200         10  CURRENT-MONTH          PIC 9(02).
010300         10  CURRENT-DAY            PIC 9(02).
010400     05  CURRENT-TIME.
010500         10  CURRENT-HOUR           PIC 9(02).
010600         10  CURRENT-MINUTE         PIC 9(02).
010700         10  CURRENT-SECOND         PIC 9(02).
010800         10  CURRENT-HNDSEC         PIC 9(02).
010900     05  CURRENT-DATE-8.
011000         10  CURRENT-CENT           PIC 9(02) VALUE 20.
011100         10  CURRENT-YY-MM-DD       PIC 9(06).
011200*
011300 01  WS-FIELDS.
011400     05  WS-POSNFILE-STATUS         PIC X(02) VALUE SPACES.
011500     05  WS-TRANJRNL-STATUS         PIC X(02) VALUE SPACES.
011600     05  WS-SUMMRPT-STATUS          PIC X(02) VALUE SPACES.
011700     05  WS-POSN-EOF-SW             PIC X(01) VALUE 'N'.
011800         88  WS-POSN-EOF                VALUE 'Y'.
011900     05  WS-JRNL-EOF-SW             PIC X(01) VALUE 'N'.
012000         88  WS-JRNL-EOF                VALUE 'Y'.
012100     05  PTSUMRY-DETAIL-SW          PIC X(01) VALUE 'N'.
012200*
012300 01  WS-COUNTERS                    COMP.
012400     05  WS-READ-RECORD             PIC S9(07) VALUE ZERO.
012500     05  WS-WRITE-RECORD            PIC S9(07) VALUE ZERO.
012600     05  WS-POSN-CNT                PIC S9(05) VALUE ZERO.
012700     05  WS-TRAN-CNT                PIC S9(07) VALUE ZERO.
012800     05  WS-TRAN-TBL-CNT            PIC S9(05) VALUE ZERO.
012900     05  WS-TRAN-SUB                PIC S9(05) VALUE ZERO.
013000     05  WS-WIN-SUB                 PIC S9(02) VALUE ZERO.
013100*    CR1665 - COUNTS AND POINTERS FOR THE SORT-BY-USER TABLES.
013200     05  WS-GPOSN-CNT               PIC S9(05) VALUE ZERO.
013300     05  WS-GPOSN-PTR               PIC S9(05) VALUE ZERO.
013400     05  WS-GJRNL-CNT               PIC S9(05) VALUE ZERO.
013500     05  WS-GJRNL-PTR               PIC S9(05) VALUE ZERO.
013600     05  WS-SUB-I                   PIC S9(05) VALUE ZERO.
013700     05  WS-SUB-J                   PIC S9(05) VALUE ZERO.
013800     05  WS-SMALLEST-SUB            PIC S9(05) VALUE ZERO.
013900*
014000 01  WS-ACCUM.
014100     05  WS-CUR-USER-ID             PIC 9(6)   VALUE ZERO.
014200     05  WS-CUR-USER-ID-ALPHA REDEFINES WS-CUR-USER-ID
014300                                     PIC X(6).
014400     05  WS-TOTAL-INVESTED          PIC S9(13)V9(2) VALUE ZERO.
014500     05  WS-TOTAL-VALUE             PIC S9(13)V9(2) VALUE ZERO.
014600     05  WS-TOTAL-UNREAL-PNL        PIC S9(13)V9(2) VALUE ZERO.
014700*    CR1640 - CARRY ALL-TIME REALIZED AND TOTAL PNL SO THE
014800*    WINDOW BLOCK AND THE TOTALS BLOCK AGREE WITH EACH OTHER.
014900     05  WS-TOTAL-REALIZED-PNL      PIC S9(13)V9(2) VALUE ZERO.
015000     05  WS-TOTAL-PNL               PIC S9(13)V9(2) VALUE ZERO.
015100*
015200* WINDOW TABLE - ONE ROW PER REPORTING WINDOW, REBUILT FOR EVERY
015300* ACCOUNT BLOCK FROM THE JOURNAL ENTRIES HELD FOR THAT USER.
015400 01  WS-WINDOW-TABLE-AREA.
015500     05  WS-WINDOW-TABLE OCCURS 4 TIMES.
015600         10  WS-WIN-CODE             PIC X(4).
015700         10  WS-WIN-DAYS             PIC S9(5) COMP VALUE ZERO.
015800         10  WS-WIN-REALIZED         PIC S9(11)V9(2) VALUE ZERO.
015900         10  WS-WIN-INVESTED         PIC S9(11)V9(2) VALUE ZERO.
016000         10  WS-WIN-TOTAL            PIC S9(11)V9(2) VALUE ZERO.
016100         10  WS-WIN-TRAN-CNT         PIC S9(05) COMP VALUE ZERO.
016200*
016300* JOURNAL LINES FOR THE CURRENT USER, BUFFERED SO WE CAN MAKE
016400* FOUR WINDOWED PASSES OVER THEM WITHOUT RE-READING THE FILE.
016500 01  WS-TRAN-TABLE-AREA.
016600     05  WS-TRAN-TABLE OCCURS 3000 TIMES.
016700         10  WS-TBL-TRAN-DATE        PIC 9(8).
016800         10  WS-TBL-TRAN-TYPE        PIC X(4).
016900         10  WS-TBL-TRAN-AMOUNT      PIC S9(11)V9(2).
017000         10  WS-TBL-TRAN-REALIZED    PIC S9(11)V9(2).
017100*
017200* POSITION-FILE AND TRAN-JOURNAL ARE NOT GUARANTEED TO ARRIVE
017300* SORTED BY USER, SO BOTH ARE LOADED IN FULL INTO THE TWO
017400* TABLES BELOW AND PUT IN USER-ID SEQUENCE BY AN IN-STORAGE
017500* SELECTION SORT (NO SORT VERB) BEFORE THE CONTROL BREAK EVER
017600* LOOKS AT THEM - SAME METHOD PTRECAL USES TO PUT ITS REPLAY
017700* JOURNAL IN DATE ORDER (SEE PTRECAL'S F0001) - CR1665.
017800 01  WS-GPOSN-TABLE-AREA.
017900     05  WS-GPOSN-TABLE OCCURS 2000 TIMES.
018000         10  WS-GPOSN-USER-ID        PIC 9(6).
018100         10  WS-GPOSN-INVESTED       PIC S9(11)V9(2).
018200         10  WS-GPOSN-VALUE          PIC S9(11)V9(2).
018300         10  WS-GPOSN-UNREAL         PIC S9(11)V9(2).
018400*
018500 01  WS-GPOSN-SWAP-AREA REDEFINES WS-GPOSN-TABLE-AREA.
018600     05  FILLER OCCURS 2000 TIMES     PIC X(45).
018700*
018800 01  WS-GPOSN-SWAP-REC                PIC X(45).
018900*
019000 01  WS-GJRNL-TABLE-AREA.
019100     05  WS-GJRNL-TABLE OCCURS 5000 TIMES.
019200         10  WS-GJRNL-USER-ID        PIC 9(6).
019300         10  WS-GJRNL-DATE           PIC 9(8).
019400         10  WS-GJRNL-TYPE           PIC X(4).
019500         10  WS-GJRNL-AMOUNT         PIC S9(11)V9(2).
019600         10  WS-GJRNL-REALIZED       PIC S9(11)V9(2).
019700*
019800 01  WS-GJRNL-SWAP-AREA REDEFINES WS-GJRNL-TABLE-AREA.
019900     05  FILLER OCCURS 5000 TIMES     PIC X(44).
020000*
020100 01  WS-GJRNL-SWAP-REC                PIC X(44).
020200*
020300 01  WS-DATE-WORK.
020400     05  WS-DW-CC                    PIC 9(2).
020500     05  WS-DW-YY                    PIC 9(2).
020600     05  WS-DW-MM                    PIC 9(2).
020700     05  WS-DW-DD                    PIC 9(2).
020800*
020900*
021000* WINDOW AGING USES THE JULIAN DAY NUMBER (DAYS SINCE A FIXED
021100* EPOCH) FOR THE AS-OF DATE AND FOR EACH TRANSACTION DATE, SO
021200* 7D/30D/1Y WINDOW CUTOFFS FALL ON TRUE CALENDAR DAYS - CR1664.
021300 01  WS-JULIAN-DAY-NUM             PIC S9(7) COMP VALUE ZERO.
021400 01  WS-CUR-JULIAN-DAY-NUM         PIC S9(7) COMP VALUE ZERO.
021500 01  WS-AGE-DAYS                     PIC S9(7) VALUE ZERO.
021600*
021700* WORK FIELDS FOR THE JULIAN DAY NUMBER CALCULATION - CR1664.
021800 01  WS-JULIAN-WORK                 COMP.
021900     05  WS-JD-FULL-YEAR          PIC S9(7) VALUE ZERO.
022000     05  WS-JD-A                  PIC S9(5) VALUE ZERO.
022100     05  WS-JD-Y2                 PIC S9(7) VALUE ZERO.
022200     05  WS-JD-M2                 PIC S9(5) VALUE ZERO.
022300     05  WS-JD-T1                 PIC S9(7) VALUE ZERO.
022400     05  WS-JD-T2                 PIC S9(7) VALUE ZERO.
022500     05  WS-JD-T3                 PIC S9(7) VALUE ZERO.
022600     05  WS-JD-T4                 PIC S9(7) VALUE ZERO.
022700 01  WS-PCT-WORK                     PIC S9(5)V9(2) VALUE ZERO.
022800*
022900 COPY PORTFOLIO-SUMMARY-RPT-COBOL-PTFLSHD.
023000 COPY PORTFOLIO-SUMMARY-RPT-COBOL-PTFLSBD.
023100*
023200*-----------------------*
023300 PROCEDURE DIVISION.
023400*-----------------------*
023500 000-MAIN.
023600*
023700     ACCEPT CURRENT-DATE FROM DATE.
023800     ACCEPT CURRENT-TIME FROM TIME.
023900     MOVE CURRENT-YEAR  TO CURRENT-YY-MM-DD (1:2).
024000     MOVE CURRENT-MONTH TO CURRENT-YY-MM-DD (3:2).
024100     MOVE CURRENT-DAY   TO CURRENT-YY-MM-DD (5:2).
024200*
024300     DISPLAY "*************** PORTFOLIO SUMMARY RUN ************".
024400     DISPLAY "PTSUMRY STARTED DATE = " CURRENT-MONTH "/"
024500            CURRENT-DAY "/" CURRENT-YEAR  "  (mm/dd/yy)".
024600     DISPLAY "             TIME = " CURRENT-HOUR ":"
024700            CURRENT-MINUTE ":" CURRENT-SECOND.
024800*
024900     MOVE CURRENT-CENT  TO WS-DW-CC.
025000     MOVE CURRENT-YEAR  TO WS-DW-YY.
025100     MOVE CURRENT-MONTH TO WS-DW-MM.
025200     MOVE CURRENT-DAY   TO WS-DW-DD.
025300     PERFORM 306-JULIAN-DAY-FROM-BREAKDOWN.
025400     MOVE WS-JULIAN-DAY-NUM TO WS-CUR-JULIAN-DAY-NUM.
025500*
025600     PERFORM 100-OPEN-FILES.
025700     PERFORM 105-LOAD-POSITION-TABLE.
025800     PERFORM 115-LOAD-JOURNAL-TABLE.
025900     PERFORM 130-SORT-POSN-TABLE.
026000     PERFORM 140-SORT-JRNL-TABLE.
026100     MOVE 1 TO WS-GJRNL-PTR.
026200*
026300     PERFORM 200-PROCESS-ONE-POSITION
026400        VARYING WS-GPOSN-PTR FROM 1 BY 1
026500           UNTIL WS-GPOSN-PTR > WS-GPOSN-CNT.
026600*
026700     IF WS-CUR-USER-ID NOT = ZERO
026800         PERFORM 300-ACCUM-WINDOWS
026900         PERFORM 600-WRITE-TOTALS-BLOCK
027000     END-IF.
027100*
027200     DISPLAY 'POSITION RECORDS READ :' WS-READ-RECORD.
027300     DISPLAY 'REPORT LINES WRITTEN  :' WS-WRITE-RECORD.
027400*
027500     PERFORM 400-CLOSE-FILES.
027600*
027700     STOP RUN.
027800*
027900   100-OPEN-FILES.
028000         OPEN INPUT  POSITION-FILE.
028100         OPEN INPUT  TRAN-JOURNAL.
028200         OPEN OUTPUT SUMMARY-REPORT.
028300*
028400   105-LOAD-POSITION-TABLE.
028500         PERFORM 110-READ-POSITION-FILE
028600             UNTIL WS-POSN-EOF.
028700*
028800   115-LOAD-JOURNAL-TABLE.
028900         PERFORM 120-READ-TRAN-JOURNAL
029000             UNTIL WS-JRNL-EOF.
029100*
029200   110-READ-POSITION-FILE.
029300         READ POSITION-FILE
029400           AT END MOVE 'Y' TO WS-POSN-EOF-SW.
029500     EVALUATE WS-POSNFILE-STATUS
029600        WHEN '00'
029700            ADD 1 TO WS-READ-RECORD
029800            ADD 1 TO WS-GPOSN-CNT
029900            MOVE POS-USER-ID TO WS-GPOSN-USER-ID (WS-GPOSN-CNT)
030000            MOVE POS-TOTAL-INVESTED
030100                            TO WS-GPOSN-INVESTED (WS-GPOSN-CNT)
030200            MOVE POS-CURRENT-VALUE
030300                            TO WS-GPOSN-VALUE    (WS-GPOSN-CNT)
030400            MOVE POS-UNREALIZED-PNL
030500                            TO WS-GPOSN-UNREAL   (WS-GPOSN-CNT)
030600        WHEN '10'
030700            MOVE 'Y' TO WS-POSN-EOF-SW
030800        WHEN OTHER
030900            DISPLAY 'POSITION FILE I/O ERROR ON READ.  RC: '
031000                                            WS-POSNFILE-STATUS
031100     END-EVALUATE.
031200*
031300   120-READ-TRAN-JOURNAL.
031400         READ TRAN-JOURNAL
031500           AT END MOVE 'Y' TO WS-JRNL-EOF-SW.
031600     EVALUATE WS-TRANJRNL-STATUS
031700        WHEN '00'
031800            ADD 1 TO WS-GJRNL-CNT
031900            MOVE TRAN-USER-ID TO WS-GJRNL-USER-ID (WS-GJRNL-CNT)
032000            MOVE TRAN-DATE    TO WS-GJRNL-DATE    (WS-GJRNL-CNT)
032100            MOVE TRAN-TYPE    TO WS-GJRNL-TYPE    (WS-GJRNL-CNT)
032200            MOVE TRAN-TOTAL-AMOUNT
032300                            TO WS-GJRNL-AMOUNT   (WS-GJRNL-CNT)
032400            MOVE TRAN-REALIZED-PNL
032500                            TO WS-GJRNL-REALIZED (WS-GJRNL-CNT)
032600        WHEN '10'
032700            MOVE 'Y' TO WS-JRNL-EOF-SW
032800        WHEN OTHER
032900            DISPLAY 'JOURNAL FILE I/O ERROR ON READ.  RC: '
033000                                            WS-TRANJRNL-STATUS
033100     END-EVALUATE.
033200*
033300   130-SORT-POSN-TABLE.
033400         PERFORM 132-SORT-ONE-POSN-PASS
033500             VARYING WS-SUB-I FROM 1 BY 1
033600                UNTIL WS-SUB-I > WS-GPOSN-CNT.
033700*
033800   132-SORT-ONE-POSN-PASS.
033900         MOVE WS-SUB-I TO WS-SMALLEST-SUB.
034000         PERFORM 134-TEST-ONE-POSN-CANDIDATE
034100             VARYING WS-SUB-J FROM (WS-SUB-I + 1) BY 1
034200                UNTIL WS-SUB-J > WS-GPOSN-CNT.
034300         IF WS-SMALLEST-SUB NOT = WS-SUB-I
034400             MOVE WS-GPOSN-SWAP-AREA (WS-SUB-I)
034500                                TO WS-GPOSN-SWAP-REC
034600             MOVE WS-GPOSN-SWAP-AREA (WS-SMALLEST-SUB)
034700                                TO WS-GPOSN-SWAP-AREA (WS-SUB-I)
034800             MOVE WS-GPOSN-SWAP-REC
034900                                TO WS-GPOSN-SWAP-AREA
035000                                           (WS-SMALLEST-SUB)
035100         END-IF.
035200*
035300   134-TEST-ONE-POSN-CANDIDATE.
035400         IF WS-GPOSN-USER-ID (WS-SUB-J) <
035500            WS-GPOSN-USER-ID (WS-SMALLEST-SUB)
035600             MOVE WS-SUB-J TO WS-SMALLEST-SUB
035700         END-IF.
035800*
035900   140-SORT-JRNL-TABLE.
036000         PERFORM 142-SORT-ONE-JRNL-PASS
036100             VARYING WS-SUB-I FROM 1 BY 1
036200                UNTIL WS-SUB-I > WS-GJRNL-CNT.
036300*
036400   142-SORT-ONE-JRNL-PASS.
036500         MOVE WS-SUB-I TO WS-SMALLEST-SUB.
036600         PERFORM 144-TEST-ONE-JRNL-CANDIDATE
036700             VARYING WS-SUB-J FROM (WS-SUB-I + 1) BY 1
036800                UNTIL WS-SUB-J > WS-GJRNL-CNT.
036900         IF WS-SMALLEST-SUB NOT = WS-SUB-I
037000             MOVE WS-GJRNL-SWAP-AREA (WS-SUB-I)
037100                                TO WS-GJRNL-SWAP-REC
037200             MOVE WS-GJRNL-SWAP-AREA (WS-SMALLEST-SUB)
037300                                TO WS-GJRNL-SWAP-AREA (WS-SUB-I)
037400             MOVE WS-GJRNL-SWAP-REC
037500                                TO WS-GJRNL-SWAP-AREA
037600                                           (WS-SMALLEST-SUB)
037700         END-IF.
037800*
037900   144-TEST-ONE-JRNL-CANDIDATE.
038000         IF WS-GJRNL-USER-ID (WS-SUB-J) <
038100            WS-GJRNL-USER-ID (WS-SMALLEST-SUB)
038200             MOVE WS-SUB-J TO WS-SMALLEST-SUB
038300         END-IF.
038400*
038500   200-PROCESS-ONE-POSITION.
038600         IF WS-GPOSN-USER-ID (WS-GPOSN-PTR) NOT = WS-CUR-USER-ID
038700             IF WS-CUR-USER-ID NOT = ZERO
038800                 PERFORM 300-ACCUM-WINDOWS
038900                 PERFORM 600-WRITE-TOTALS-BLOCK
039000             END-IF
039100             PERFORM 210-START-NEW-USER
039200         END-IF.
039300*
039400         ADD 1 TO WS-POSN-CNT.
039500         ADD WS-GPOSN-INVESTED (WS-GPOSN-PTR)
039600                                       TO WS-TOTAL-INVESTED.
039700         ADD WS-GPOSN-VALUE    (WS-GPOSN-PTR) TO WS-TOTAL-VALUE.
039800         ADD WS-GPOSN-UNREAL   (WS-GPOSN-PTR)
039900                                       TO WS-TOTAL-UNREAL-PNL.
040000*
040100   210-START-NEW-USER.
040200         MOVE WS-GPOSN-USER-ID (WS-GPOSN-PTR) TO WS-CUR-USER-ID.
040300         MOVE ZERO TO WS-POSN-CNT WS-TRAN-CNT WS-TRAN-TBL-CNT
040400                      WS-TOTAL-INVESTED WS-TOTAL-VALUE
040500                      WS-TOTAL-UNREAL-PNL WS-TOTAL-REALIZED-PNL
040600                      WS-TOTAL-PNL.
040700         PERFORM 600-WRITE-HEADER.
040800         PERFORM 250-LOAD-USER-JOURNAL
040900             UNTIL WS-GJRNL-PTR > WS-GJRNL-CNT
041000                OR WS-GJRNL-USER-ID (WS-GJRNL-PTR) NOT =
041100                                                  WS-CUR-USER-ID.
041200*
041300   250-LOAD-USER-JOURNAL.
041400         ADD 1 TO WS-TRAN-CNT.
041500         ADD 1 TO WS-TRAN-TBL-CNT.
041600         MOVE WS-GJRNL-DATE (WS-GJRNL-PTR) TO WS-TBL-TRAN-DATE
041700                                               (WS-TRAN-TBL-CNT).
041800         MOVE WS-GJRNL-TYPE (WS-GJRNL-PTR) TO WS-TBL-TRAN-TYPE
041900                                               (WS-TRAN-TBL-CNT).
042000         MOVE WS-GJRNL-AMOUNT (WS-GJRNL-PTR)
042100                            TO WS-TBL-TRAN-AMOUNT
042200                                               (WS-TRAN-TBL-CNT).
042300         MOVE WS-GJRNL-REALIZED (WS-GJRNL-PTR)
042400                       TO WS-TBL-TRAN-REALIZED (WS-TRAN-TBL-CNT).
042500         ADD WS-GJRNL-REALIZED (WS-GJRNL-PTR)
042600                                       TO WS-TOTAL-REALIZED-PNL.
042700         ADD 1 TO WS-GJRNL-PTR.
042800*
042900   300-ACCUM-WINDOWS.
043000         MOVE '7D  ' TO WS-WIN-CODE (1).
043100         MOVE 7      TO WS-WIN-DAYS (1).
043200         MOVE '30D ' TO WS-WIN-CODE (2).
043300         MOVE 30     TO WS-WIN-DAYS (2).
043400         MOVE '1Y  ' TO WS-WIN-CODE (3).
043500         MOVE 365    TO WS-WIN-DAYS (3).
043600         MOVE 'ALL ' TO WS-WIN-CODE (4).
043700         MOVE 999999 TO WS-WIN-DAYS (4).
043800*
043900         PERFORM 302-RESET-ONE-WINDOW
044000             VARYING WS-WIN-SUB FROM 1 BY 1
044100                UNTIL WS-WIN-SUB > 4.
044200*
044300*    CR1640 - THE ALL WINDOW DOES NOT GET ITS OWN BUY TOTAL -
044400*    IT REPEATS THE ACCOUNT'S ALL-TIME REALIZED PNL AND ALL-TIME
044500*    TOTAL INVESTED SO ITS PCT LINE AGREES WITH THE TOTALS BLOCK.
044600         MOVE WS-TOTAL-REALIZED-PNL TO WS-WIN-REALIZED (4).
044700         MOVE WS-TOTAL-INVESTED     TO WS-WIN-INVESTED (4).
044800*
044900         PERFORM 304-ACCUM-WINDOW-TOTAL
045000             VARYING WS-WIN-SUB FROM 1 BY 1
045100                UNTIL WS-WIN-SUB > 4.
045200*
045300   302-RESET-ONE-WINDOW.
045400         MOVE ZERO TO WS-WIN-REALIZED (WS-WIN-SUB).
045500         MOVE ZERO TO WS-WIN-INVESTED (WS-WIN-SUB).
045600         MOVE ZERO TO WS-WIN-TRAN-CNT (WS-WIN-SUB).
045700         PERFORM 310-TEST-ONE-TRAN
045800             VARYING WS-TRAN-SUB FROM 1 BY 1
045900                UNTIL WS-TRAN-SUB > WS-TRAN-TBL-CNT.
046000*
046100   304-ACCUM-WINDOW-TOTAL.
046200         COMPUTE WS-WIN-TOTAL (WS-WIN-SUB) =
046300             WS-WIN-REALIZED (WS-WIN-SUB) +
046400             WS-TOTAL-UNREAL-PNL.
046500*
046600   310-TEST-ONE-TRAN.
046700         IF WS-WIN-DAYS (WS-WIN-SUB) = 999999
046800             ADD WS-TBL-TRAN-REALIZED (WS-TRAN-SUB) TO
046900                 WS-WIN-REALIZED (WS-WIN-SUB)
047000             ADD 1 TO WS-WIN-TRAN-CNT (WS-WIN-SUB)
047100         ELSE
047200             MOVE WS-TBL-TRAN-DATE (WS-TRAN-SUB) (1:2)
047300                                               TO WS-DW-CC
047400             MOVE WS-TBL-TRAN-DATE (WS-TRAN-SUB) (3:2)
047500                                               TO WS-DW-YY
047600             MOVE WS-TBL-TRAN-DATE (WS-TRAN-SUB) (5:2)
047700                                               TO WS-DW-MM
047800             MOVE WS-TBL-TRAN-DATE (WS-TRAN-SUB) (7:2)
047900                                               TO WS-DW-DD
048000             PERFORM 306-JULIAN-DAY-FROM-BREAKDOWN
048100             COMPUTE WS-AGE-DAYS =
048200                WS-CUR-JULIAN-DAY-NUM - WS-JULIAN-DAY-NUM
048300             IF WS-AGE-DAYS <= WS-WIN-DAYS (WS-WIN-SUB)
048400                 ADD WS-TBL-TRAN-REALIZED (WS-TRAN-SUB) TO
048500                     WS-WIN-REALIZED (WS-WIN-SUB)
048600                 ADD 1 TO WS-WIN-TRAN-CNT (WS-WIN-SUB)
048700                 IF WS-TBL-TRAN-TYPE (WS-TRAN-SUB) = 'BUY '
048800                     ADD WS-TBL-TRAN-AMOUNT (WS-TRAN-SUB) TO
048900                         WS-WIN-INVESTED (WS-WIN-SUB)
049000                 END-IF
049100             END-IF
049200         END-IF.
049300*
049400   306-JULIAN-DAY-FROM-BREAKDOWN.
049500 *    CR1664 - JULIAN DAY NUMBER, FLIEGEL & VAN FLANDERN METHOD.
049600 *    EVERY DIVISION BELOW IS STORED INTO AN INTEGER COMP FIELD
049700 *    SO IT TRUNCATES BEFORE THE NEXT STEP, THE SAME AS A FLOOR
049800 *    DIVIDE WOULD - NO INTRINSIC FUNCTIONS INVOLVED.
049900         COMPUTE WS-JD-FULL-YEAR =
050000             WS-DW-CC * 100 + WS-DW-YY.
050100         COMPUTE WS-JD-A = (14 - WS-DW-MM) / 12.
050200         COMPUTE WS-JD-Y2 =
050300             WS-JD-FULL-YEAR + 4800 - WS-JD-A.
050400         COMPUTE WS-JD-M2 =
050500             WS-DW-MM + (12 * WS-JD-A) - 3.
050600         COMPUTE WS-JD-T1 = ((153 * WS-JD-M2) + 2) / 5.
050700         COMPUTE WS-JD-T2 = WS-JD-Y2 / 4.
050800         COMPUTE WS-JD-T3 = WS-JD-Y2 / 100.
050900         COMPUTE WS-JD-T4 = WS-JD-Y2 / 400.
051000         COMPUTE WS-JULIAN-DAY-NUM =
051100             WS-DW-DD + WS-JD-T1 + (365 * WS-JD-Y2) +
051200             WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.
051300*
051400   400-CLOSE-FILES.
051500        CLOSE POSITION-FILE.
051600        CLOSE TRAN-JOURNAL.
051700        CLOSE SUMMARY-REPORT.
051800*
051900   600-WRITE-HEADER.
052000         MOVE WS-CUR-USER-ID TO SHD-USER-ID.
052100         MOVE CURRENT-MONTH TO SHD-AS-OF-DATE (1:2).
052200         MOVE '/' TO SHD-AS-OF-DATE (3:1).
052300         MOVE CURRENT-DAY TO SHD-AS-OF-DATE (4:2).
052400         MOVE '/' TO SHD-AS-OF-DATE (6:1).
052500         MOVE CURRENT-YEAR TO SHD-AS-OF-DATE (7:2).
052600         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-HEADER-LINE
052700             AFTER ADVANCING TOP-OF-FORM.
052800         ADD 1 TO WS-WRITE-RECORD.
052900*
053000   600-WRITE-TOTALS-BLOCK.
053100         MOVE 'TOTAL INVESTED'     TO SBD-AMT-LABEL.
053200         MOVE WS-TOTAL-INVESTED    TO SBD-AMT-VALUE-ED.
053300         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-AMOUNT-LINE
053400             AFTER ADVANCING 1 LINE.
053500*
053600         MOVE 'CURRENT VALUE'      TO SBD-AMT-LABEL.
053700         MOVE WS-TOTAL-VALUE       TO SBD-AMT-VALUE-ED.
053800         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-AMOUNT-LINE
053900             AFTER ADVANCING 1 LINE.
054000*
054100*    CR1640 - THIS LINE USED TO SHOW UNREALIZED P&L ALONE. THE
054200*    REPORT HEADING SAYS TOTAL PNL, SO IT NOW SHOWS REALIZED
054300*    PLUS UNREALIZED, PCT OVER TOTAL INVESTED AS BEFORE.
054400         COMPUTE WS-TOTAL-PNL =
054500             WS-TOTAL-REALIZED-PNL + WS-TOTAL-UNREAL-PNL.
054600         MOVE 'TOTAL PNL'          TO SBD-AMT-LABEL.
054700         MOVE WS-TOTAL-PNL         TO SBD-AMT-VALUE-ED.
054800         IF WS-TOTAL-INVESTED NOT = ZERO
054900             COMPUTE WS-PCT-WORK ROUNDED =
055000                 (WS-TOTAL-PNL / WS-TOTAL-INVESTED) * 100
055100         ELSE
055200             MOVE ZERO TO WS-PCT-WORK
055300         END-IF.
055400         MOVE '  (' TO SBD-AMT-PCT-TEXT.
055500         MOVE WS-PCT-WORK TO SBD-AMT-PCT-ED.
055600         MOVE '%)' TO SBD-AMT-PCT-SUFFIX.
055700         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-AMOUNT-LINE
055800             AFTER ADVANCING 1 LINE.
055900         ADD 3 TO WS-WRITE-RECORD.
056000*
056100         MOVE 'POSITIONS HELD'     TO SBD-CNT-LABEL1.
056200         MOVE WS-POSN-CNT          TO SBD-CNT-POSITIONS-ED.
056300         MOVE 'TRANSACTIONS'       TO SBD-CNT-LABEL2.
056400         MOVE WS-TRAN-CNT          TO SBD-CNT-TRANS-ED.
056500         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-COUNT-LINE
056600             AFTER ADVANCING 1 LINE.
056700         ADD 1 TO WS-WRITE-RECORD.
056800*
056900         PERFORM 620-WRITE-ONE-WINDOW-LINE
057000             VARYING WS-WIN-SUB FROM 1 BY 1
057100                UNTIL WS-WIN-SUB > 4.
057200*
057300   620-WRITE-ONE-WINDOW-LINE.
057400         MOVE WS-WIN-CODE (WS-WIN-SUB)      TO SBD-WIN-LABEL.
057500         MOVE 'TOTAL: '                     TO SBD-WIN-TOTAL-TEXT.
057600         MOVE WS-WIN-TOTAL (WS-WIN-SUB)     TO SBD-WIN-TOTAL-ED.
057700         MOVE 'PCT: '                       TO SBD-WIN-PCT-TEXT.
057800*    CR1640 - PCT IS WINDOW TOTAL OVER WINDOW BUY AMOUNT, NOT
057900*    OVER ALL-TIME TOTAL INVESTED (THE ALL WINDOW'S INVESTED
058000*    FIGURE WAS SET TO ALL-TIME TOTAL INVESTED ABOVE SO THIS
058100*    STILL COMES OUT RIGHT FOR THE ALL ROW).
058200         IF WS-WIN-INVESTED (WS-WIN-SUB) NOT = ZERO
058300             COMPUTE WS-PCT-WORK ROUNDED =
058400                 (WS-WIN-TOTAL (WS-WIN-SUB) /
058500                  WS-WIN-INVESTED (WS-WIN-SUB)) * 100
058600         ELSE
058700             MOVE ZERO TO WS-PCT-WORK
058800         END-IF.
058900         MOVE WS-PCT-WORK                   TO SBD-WIN-PCT-ED.
059000         MOVE 'REALIZED: '                  TO SBD-WIN-REAL-TEXT.
059100         MOVE WS-WIN-REALIZED (WS-WIN-SUB)  TO SBD-WIN-REAL-ED.
059200         MOVE 'UNREALIZED: '              TO SBD-WIN-UNREAL-TEXT.
059300         MOVE WS-TOTAL-UNREAL-PNL           TO SBD-WIN-UNREAL-ED.
059400         WRITE SUMMARY-REPORT-LINE FROM SUMMARY-WINDOW-LINE
059500             AFTER ADVANCING 1 LINE.
059600         ADD 1 TO WS-WRITE-RECORD.
059700*
