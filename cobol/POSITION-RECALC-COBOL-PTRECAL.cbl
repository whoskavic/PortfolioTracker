000100******************************************************************
000200* PTRECAL  -  VOID A TRANSACTION AND REBUILD THE POSITION FILE
000300* INSTALLATION: INVENTURE GROWTH AND SECURITIES
000400* PURPOSE : READS ONE OR MORE REVERSAL REQUESTS (USER-ID PLUS
000500*           TRAN-ID).  FOR EACH ONE FOUND ON TRAN-JOURNAL, THE
000600*           LEG IS VOIDED AND THE JOURNAL IS REWRITTEN WITHOUT
000700*           IT; A TRAN-ID NOT ON FILE FOR THAT USER IS REPORTED
000800*           AND LEFT ALONE.  ONCE ALL REQUESTS ARE APPLIED, EVERY
000900*           OPEN POSITION IS RE-DERIVED FROM SCRATCH BY REPLAYING
001000*           THE CORRECTED JOURNAL IN DATE/TRAN-ID ORDER, THE SAME
001100*           WAY AS THE ACCOUNT+ASSET IT TOUCHED WOULD REPLAY ON
001200*           ITS OWN - REPLAYING THE WHOLE BOOK SIMPLY LEAVES EVERY
001300*           UNTOUCHED POSITION AT THE SAME ANSWER IT HAD BEFORE.
001400*           SURVIVING POSITIONS ARE THEN PRICED AT THE DAY'S
001500*           CLOSE FROM PRICE-FILE.
001600******************************************************************
001700* CHANGE LOG
001800*    11-01-1988  S.KAMATH    ORIGINAL PROGRAM - CR1030
001900*    22-08-1993  T.IYER      MARKET VALUATION STEP ADDED - CR1240
002000*    17-03-1996  R.MEHTA     REPLAY NOW SORTS ON TRAN-DATE THEN
002100*                            TRAN-ID BEFORE REBUILD - CR1318
002200*    11-09-1998  K.DESHPANDE YEAR 2000 REVIEW - TRAN-DATE-CC/YY
002300*                            SPLIT CONFIRMED CENTURY SAFE, NO
002400*                            CHANGE NEEDED - CR1390 Y2K
002500*    02-05-2001  T.IYER      ZERO-QUANTITY POSITIONS DROPPED FROM
002600*                            REBUILD, SAME AS PTPOST - CR1455
002700*    14-06-2007  R.MEHTA     ADDED REVERSAL-REQUEST INPUT.  THE
002800*                            PROGRAM NO LONGER JUST REBUILDS BLIND
002900*                            - IT NOW VOIDS ONE TRAN-ID PER
003000*                            REQUEST, REWRITES TRAN-JOURNAL ONTO
003100*                            A NEW GENERATION, AND ONLY THEN
003200*                            REBUILDS - CR1601
003300*    14-06-2007  R.MEHTA     MARKET PRICE LOOKUP WAS INDEXING THE
003400*                            ASSET PRICE TABLE BY THE POSITION
003500*                            SUBSCRIPT INSTEAD OF THE ASSET
003600*                            SUBSCRIPT - COULD MISPRICE OR
003700*                            OVERRUN ON A BOOK OVER 500 OPEN
003800*                            POSITIONS.  FIXED - CR1602
003900*    03-02-2009  T.IYER      TRAN-NOTES IS NOT CARRIED THROUGH TO
004000*                            THE REWRITTEN JOURNAL - KNOWN
004100*                            LIMITATION, LOW PRIORITY - CR1640
004200*    02-08-2011  T.IYER      REVERSAL SEARCH, JOURNAL COMPACTION,
004300*                            SELECTION SORT AND THE ASSET/POSITION
004400*                            SEARCHES RECODED AS PERFORMED
004500*                            PARAGRAPHS PER SHOP STANDARD, NO
004600*                            IN-LINE PERFORM BLOCKS - CR1661
004700*    11-08-2011  T.IYER      CR1640 CLOSED - TRAN-NOTES NOW RIDES
004800*                            THE JOURNAL TABLE ROW AND IS MOVED
004900*                            INTO THE OUTPUT IMAGE BY J0002, SO A
005000*                            REBUILD NO LONGER BLANKS THE NOTES ON
005100*                            SURVIVING TRANSACTIONS - CR1665
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400******************************************************************
005500 PROGRAM-ID. PTRECAL.
005600 AUTHOR. S.KAMATH.
005700 INSTALLATION. INVENTURE GROWTH AND SECURITIES.
005800 DATE-WRITTEN. 11-01-1988.
005900 DATE-COMPILED.
006000 SECURITY. UNCLASSIFIED.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300******************************************************************
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-TRAN-TYPE IS 'BUY ' THRU 'BUZ ', 'SELL' THRU
006800                               'SELM'
006900     UPSI-0 ON STATUS IS PTRECAL-FULL-REBUILD.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ASSET-MASTER ASSIGN TO ASSETMST
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-ASSETMST-STATUS.
007500*
007600     SELECT REVERSAL-REQUEST ASSIGN TO REVREQ
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-REVREQ-STATUS.
007900*
008000     SELECT TRAN-JOURNAL ASSIGN TO TRANJRNL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-TRANJRNL-STATUS.
008300*
008400     SELECT TRAN-JOURNAL-OUT ASSIGN TO TRANJRNO
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-TRANJRNO-STATUS.
008700*
008800     SELECT PRICE-FILE ASSIGN TO PRICEFIL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-PRICEFIL-STATUS.
009100*
009200     SELECT POSITION-FILE ASSIGN TO POSNFILE
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-POSNFILE-STATUS.
009500******************************************************************
009600 DATA DIVISION.
009700******************************************************************
009800 FILE SECTION.
009900 FD  ASSET-MASTER RECORDING MODE F.
010000 COPY PORTFOLIO-ASSET-MASTER-COBOL-PTFLAST.
010100*
010200 FD  REVERSAL-REQUEST RECORDING MODE F.
010300 01  REVERSAL-REQUEST-RECORD.
010400     05  REV-USER-ID                 PIC 9(6).
010500     05  REV-TRAN-ID                 PIC 9(8).
010600     05  FILLER                      PIC X(6).
010700*
010800 FD  TRAN-JOURNAL RECORDING MODE F.
010900 COPY PORTFOLIO-TRANSACTION-COBOL-PTFLTRN.
011000*
011100 FD  TRAN-JOURNAL-OUT RECORDING MODE F.
011200 01  TRAN-JOURNAL-OUT-RECORD         PIC X(140).
011300*
011400 FD  PRICE-FILE RECORDING MODE F.
011500 01  PRICE-FILE-RECORD.
011600     05  PRF-ASSET-ID                PIC 9(6).
011700     05  PRF-CLOSE-PRICE             PIC S9(9)V9(2).
011800     05  FILLER                      PIC X(20).
011900*
012000 FD  POSITION-FILE RECORDING MODE F.
012100 COPY PORTFOLIO-POSITION-COBOL-PTFLPOS.
012200******************************************************************
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500 01  SAN-TITLE.
012600     05  T1  PIC X(11) VALUE '* PTRECAL  '.
012700     05  T2  PIC X(33) VALUE 'REVERSAL / POSITION REBUILD     '.
012800     05  T3  PIC X(24) VALUE SPACES.
012900     05  FILLER       PIC X(12).
013000*
013100 01  WS-FIELDS.
013200     05  WS-ASSETMST-STATUS   PIC X(02) VALUE SPACES.
013300     05  WS-REVREQ-STATUS     PIC X(02) VALUE SPACES.
013400     05  WS-TRANJRNL-STATUS   PIC X(02) VALUE SPACES.
013500     05  WS-TRANJRNO-STATUS   PIC X(02) VALUE SPACES.
013600     05  WS-PRICEFIL-STATUS   PIC X(02) VALUE SPACES.
013700     05  WS-POSNFILE-STATUS   PIC X(02) VALUE SPACES.
013800     05  WS-JRNL-EOF-SW       PIC X(01) VALUE 'N'.
013900         88  WS-JRNL-EOF          VALUE 'Y'.
014000     05  WS-REVREQ-EOF-SW     PIC X(01) VALUE 'N'.
014100         88  WS-REVREQ-EOF        VALUE 'Y'.
014200     05  WS-PRICE-EOF-SW      PIC X(01) VALUE 'N'.
014300         88  WS-PRICE-EOF         VALUE 'Y'.
014400     05  WS-ERR-MSG           PIC X(40).
014500     05  WS-ERR-CDE           PIC X(02).
014600     05  WS-ERR-PROC          PIC X(20).
014700*
014800 01  WS-COUNTERS             COMP.
014900     05  WS-READ-RECORD          PIC S9(07) VALUE ZERO.
015000     05  WS-WRITE-RECORD         PIC S9(07) VALUE ZERO.
015100     05  WS-ASSET-TBL-CNT        PIC S9(05) VALUE ZERO.
015200     05  WS-JRNL-TBL-CNT         PIC S9(07) VALUE ZERO.
015300     05  WS-POSN-TBL-CNT         PIC S9(07) VALUE ZERO.
015400     05  WS-SUB-I                PIC S9(07) VALUE ZERO.
015500     05  WS-SUB-J                PIC S9(07) VALUE ZERO.
015600     05  WS-SMALLEST-SUB         PIC S9(07) VALUE ZERO.
015700     05  WS-POSN-SUB             PIC S9(07) VALUE ZERO.
015800     05  WS-ASSET-SUB            PIC S9(05) VALUE ZERO.
015900     05  WS-REV-SUB              PIC S9(07) VALUE ZERO.
016000     05  WS-REV-CNT              PIC S9(05) VALUE ZERO.
016100     05  WS-REV-NOTFOUND-CNT     PIC S9(05) VALUE ZERO.
016200*
016300 01  WS-SWITCHES.
016400     05  WS-POSN-FOUND-SW        PIC X(01) VALUE 'N'.
016500         88  WS-POSN-FOUND           VALUE 'Y'.
016600     05  WS-ASSET-FOUND-SW       PIC X(01) VALUE 'N'.
016700         88  WS-ASSET-FOUND          VALUE 'Y'.
016800     05  WS-REV-FOUND-SW         PIC X(01) VALUE 'N'.
016900         88  WS-REV-FOUND            VALUE 'Y'.
017000     05  PTRECAL-FULL-REBUILD    PIC X(01) VALUE 'N'.
017100*
017200 01  WS-ASSET-TABLE-AREA.
017300     05  WS-ASSET-TABLE OCCURS 500 TIMES.
017400         10  WS-TBL-ASSET-ID         PIC 9(6).
017500         10  WS-TBL-ASSET-PRICE      PIC S9(9)V9(2).
017600*
017700* JOURNAL TABLE - ALL SURVIVING TRANSACTIONS, SORTED INTO REPLAY
017800* ORDER BY F0001-SORT-JOURNAL BEFORE THE REBUILD AND BEFORE THE
017900* CORRECTED JOURNAL IS WRITTEN BACK OUT.
018000 01  WS-JOURNAL-TABLE-AREA.
018100     05  WS-JOURNAL-TABLE OCCURS 5000 TIMES.
018200         10  WS-TBL-JRNL-DATE        PIC 9(8).
018300         10  WS-TBL-JRNL-ID          PIC 9(8).
018400         10  WS-TBL-JRNL-USER-ID     PIC 9(6).
018500         10  WS-TBL-JRNL-ASSET-ID    PIC 9(6).
018600         10  WS-TBL-JRNL-TYPE        PIC X(4).
018700         10  WS-TBL-JRNL-QTY         PIC S9(9)V9(4).
018800         10  WS-TBL-JRNL-PRICE       PIC S9(9)V9(2).
018900         10  WS-TBL-JRNL-FEE         PIC S9(7)V9(2).
019000         10  WS-TBL-JRNL-TOTAL       PIC S9(11)V9(2).
019100         10  WS-TBL-JRNL-REALIZED    PIC S9(11)V9(2).
019200*        CR1665 - NOTES NOW RIDE THE TABLE ROW SO A REBUILD NO
019300*        LONGER BLANKS THEM OUT ON EVERY SURVIVING TRANSACTION.
019400         10  WS-TBL-JRNL-NOTES       PIC X(40).
019500*
019600 01  WS-JOURNAL-SWAP-AREA REDEFINES WS-JOURNAL-TABLE-AREA.
019700     05  FILLER OCCURS 5000 TIMES   PIC X(131).
019800*
019900 01  WS-JOURNAL-SWAP-REC             PIC X(131).
020000*
020100 01  WS-POSITION-TABLE-AREA.
020200     05  WS-POSITION-TABLE OCCURS 2000 TIMES.
020300         10  WS-TBL-POSN-USER-ID     PIC 9(6).
020400         10  WS-TBL-POSN-ASSET-ID    PIC 9(6).
020500         10  WS-TBL-POSN-QTY         PIC S9(9)V9(4).
020600         10  WS-TBL-POSN-AVG-PRICE   PIC S9(9)V9(2).
020700         10  WS-TBL-POSN-INVESTED    PIC S9(11)V9(2).
020800*
020900* JOURNAL OUTPUT IMAGE - BUILT FROM THE TABLE ROW AT WRITE TIME.
021000* TRAN-NOTES NOW RIDES THE TABLE ROW AND IS MOVED IN BY
021100* J0002-WRITE-ONE-JOURNAL - CR1640 CLOSED BY CR1665.
021200 01  WS-JRNL-OUT-IMAGE.
021300     05  JIM-TRAN-ID                 PIC 9(8).
021400     05  JIM-TRAN-USER-ID            PIC 9(6).
021500     05  JIM-TRAN-ASSET-ID           PIC 9(6).
021600     05  JIM-TRAN-TYPE               PIC X(4).
021700     05  JIM-TRAN-QUANTITY           PIC S9(9)V9(4).
021800     05  JIM-TRAN-PRICE              PIC S9(9)V9(2).
021900     05  JIM-TRAN-FEE                PIC S9(7)V9(2).
022000     05  JIM-TRAN-TOTAL-AMOUNT       PIC S9(11)V9(2).
022100     05  JIM-TRAN-REALIZED-PNL       PIC S9(11)V9(2).
022200     05  JIM-TRAN-DATE               PIC 9(8).
022300     05  JIM-TRAN-NOTES              PIC X(40).
022400     05  FILLER                      PIC X(9)  VALUE SPACES.
022500*
022600 01  WS-WORK-FIELDS.
022700     05  WS-SELL-COST-BASIS   PIC S9(11)V9(2) VALUE ZERO.
022800     05  WS-NEW-QTY           PIC S9(9)V9(4)  VALUE ZERO.
022900     05  WS-NEW-INVESTED      PIC S9(11)V9(2) VALUE ZERO.
023000******************************************************************
023100 PROCEDURE DIVISION.
023200******************************************************************
023300*
023400 A0001-MAIN.
023500*
023600     DISPLAY SAN-TITLE.
023700*
023800     PERFORM B0001-OPEN-FILES   THRU B0001-EX.
023900     PERFORM C0001-LOAD-ASSET-TABLE THRU C0001-EX.
024000*
024100     PERFORM D0001-READ-JOURNAL THRU D0001-EX.
024200         PERFORM E0001-LOAD-JOURNAL-TABLE THRU E0001-EX
024300         UNTIL WS-JRNL-EOF = 'Y'.
024400*
024500     PERFORM R0001-PROCESS-REVERSALS THRU R0001-EX.
024600     PERFORM F0001-SORT-JOURNAL THRU F0001-EX.
024700     PERFORM J0001-WRITE-JOURNAL THRU J0001-EX.
024800     PERFORM G0001-REBUILD-POSITIONS THRU G0001-EX.
024900     PERFORM H0001-PRICE-POSITIONS THRU H0001-EX.
025000     PERFORM I0001-WRITE-POSITIONS THRU I0001-EX.
025100*
025200     DISPLAY 'REVERSAL REQUESTS APPLIED           : '
025300                                               WS-REV-CNT.
025400     DISPLAY 'REVERSAL REQUESTS NOT FOUND         : '
025500                                          WS-REV-NOTFOUND-CNT.
025600     DISPLAY 'TOTAL NUMBER OF JOURNAL RECORDS READ : '
025700                                               WS-READ-RECORD.
025800     DISPLAY 'TOTAL NUMBER OF POSITION RECORDS OUT : '
025900                                               WS-WRITE-RECORD.
026000*
026100     PERFORM Z0001-CLOSE-FILES  THRU Z0001-EX.
026200*
026300 A0001-MAIN-EX.
026400     EXIT.
026500-----------------------------------------------------------*
026600 F0001B-SORT-ONE-PASS.
026700-----------------------------------------------------------*
026800   PERFORM F0002-FIND-SMALLEST THRU F0002-EX.
026900   IF WS-SUB-J NOT = WS-SUB-I
027000       MOVE WS-JOURNAL-SWAP-AREA (WS-SUB-I)
027100                           TO WS-JOURNAL-SWAP-REC
027200       MOVE WS-JOURNAL-SWAP-AREA (WS-SUB-J)
027300                   TO WS-JOURNAL-SWAP-AREA (WS-SUB-I)
027400       MOVE WS-JOURNAL-SWAP-REC
027500                   TO WS-JOURNAL-SWAP-AREA (WS-SUB-J)
027600   END-IF.
027700*----------------------------------------------------------------*
027800 B0001-OPEN-FILES.
027900*----------------------------------------------------------------*
028000         OPEN INPUT ASSET-MASTER.
028100         IF WS-ASSETMST-STATUS NOT EQUAL ZEROES
028200             MOVE 'Error opening file ASSETMST'
028300                                       TO WS-ERR-MSG
028400             MOVE WS-ASSETMST-STATUS   TO WS-ERR-CDE
028500             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
028600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
028700         END-IF.
028800*
028900         OPEN INPUT REVERSAL-REQUEST.
029000         IF WS-REVREQ-STATUS NOT EQUAL ZEROES
029100             MOVE 'Error opening file REVREQ'
029200                                       TO WS-ERR-MSG
029300             MOVE WS-REVREQ-STATUS     TO WS-ERR-CDE
029400             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
029500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
029600         END-IF.
029700*
029800         OPEN INPUT TRAN-JOURNAL.
029900         IF WS-TRANJRNL-STATUS NOT EQUAL ZEROES
030000             MOVE 'Error opening file TRANJRNL'
030100                                       TO WS-ERR-MSG
030200             MOVE WS-TRANJRNL-STATUS   TO WS-ERR-CDE
030300             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
030400             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030500         END-IF.
030600*
030700         OPEN OUTPUT TRAN-JOURNAL-OUT.
030800         IF WS-TRANJRNO-STATUS NOT EQUAL ZEROES
030900             MOVE 'Error opening file TRANJRNO'
031000                                       TO WS-ERR-MSG
031100             MOVE WS-TRANJRNO-STATUS   TO WS-ERR-CDE
031200             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
031300             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031400         END-IF.
031500*
031600         OPEN INPUT PRICE-FILE.
031700         IF WS-PRICEFIL-STATUS NOT EQUAL ZEROES
031800             MOVE 'Error opening file PRICEFIL'
031900                                       TO WS-ERR-MSG
032000             MOVE WS-PRICEFIL-STATUS   TO WS-ERR-CDE
032100             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
032200             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
032300         END-IF.
032400*
032500         OPEN OUTPUT POSITION-FILE.
032600         IF WS-POSNFILE-STATUS NOT EQUAL ZEROES
032700             MOVE 'Error opening file POSNFILE'
032800                                       TO WS-ERR-MSG
032900             MOVE WS-POSNFILE-STATUS   TO WS-ERR-CDE
033000             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
033100             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
033200         END-IF.
033300*
033400 B0001-EX.
033500     EXIT.
033600*----------------------------------------------------------------*
033700 C0001-LOAD-ASSET-TABLE.
033800*----------------------------------------------------------------*
033900         READ ASSET-MASTER
034000             AT END MOVE HIGH-VALUES TO ASSET-ID.
034100         PERFORM C0002-LOAD-ONE-ASSET
034200             UNTIL ASSET-ID = HIGH-VALUES.
034300*
034400 C0001-EX.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 C0002-LOAD-ONE-ASSET.
034800*----------------------------------------------------------------*
034900         ADD 1 TO WS-ASSET-TBL-CNT.
035000         MOVE ASSET-ID TO WS-TBL-ASSET-ID (WS-ASSET-TBL-CNT).
035100         MOVE ZERO     TO WS-TBL-ASSET-PRICE (WS-ASSET-TBL-CNT).
035200         READ ASSET-MASTER
035300             AT END MOVE HIGH-VALUES TO ASSET-ID.
035400*----------------------------------------------------------------*
035500 D0001-READ-JOURNAL.
035600*----------------------------------------------------------------*
035700         READ TRAN-JOURNAL.
035800*
035900         EVALUATE WS-TRANJRNL-STATUS
036000            WHEN '00'
036100             ADD 1     TO WS-READ-RECORD
036200            WHEN '10'
036300             MOVE 'Y'  TO WS-JRNL-EOF-SW
036400            WHEN OTHER
036500             MOVE 'JOURNAL FILE I/O ERROR ON READ'
036600                                     TO WS-ERR-MSG
036700             MOVE WS-TRANJRNL-STATUS TO WS-ERR-CDE
036800             MOVE 'D0001-READ-JOURNAL' TO WS-ERR-PROC
036900             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037000         END-EVALUATE.
037100*
037200 D0001-EX.
037300     EXIT.
037400*----------------------------------------------------------------*
037500 E0001-LOAD-JOURNAL-TABLE.
037600*----------------------------------------------------------------*
037700         ADD 1 TO WS-JRNL-TBL-CNT.
037800         MOVE TRAN-DATE      TO WS-TBL-JRNL-DATE
037900                                               (WS-JRNL-TBL-CNT).
038000         MOVE TRAN-ID        TO WS-TBL-JRNL-ID (WS-JRNL-TBL-CNT).
038100         MOVE TRAN-USER-ID   TO WS-TBL-JRNL-USER-ID
038200                                               (WS-JRNL-TBL-CNT).
038300         MOVE TRAN-ASSET-ID  TO WS-TBL-JRNL-ASSET-ID
038400                                               (WS-JRNL-TBL-CNT).
038500         MOVE TRAN-TYPE      TO WS-TBL-JRNL-TYPE
038600                                               (WS-JRNL-TBL-CNT).
038700         MOVE TRAN-QUANTITY  TO WS-TBL-JRNL-QTY (WS-JRNL-TBL-CNT).
038800         MOVE TRAN-PRICE     TO WS-TBL-JRNL-PRICE
038900                                               (WS-JRNL-TBL-CNT).
039000         MOVE TRAN-FEE       TO WS-TBL-JRNL-FEE (WS-JRNL-TBL-CNT).
039100         MOVE TRAN-TOTAL-AMOUNT TO WS-TBL-JRNL-TOTAL
039200                                               (WS-JRNL-TBL-CNT).
039300         MOVE TRAN-REALIZED-PNL TO WS-TBL-JRNL-REALIZED
039400                                               (WS-JRNL-TBL-CNT).
039500         MOVE TRAN-NOTES     TO WS-TBL-JRNL-NOTES
039600                                               (WS-JRNL-TBL-CNT).
039700         PERFORM D0001-READ-JOURNAL THRU D0001-EX.
039800*
039900 E0001-EX.
040000     EXIT.
040100*----------------------------------------------------------------*
040200 R0001-PROCESS-REVERSALS.
040300*----------------------------------------------------------------*
040400*    VOIDS EVERY TRAN-ID ON REVREQ AGAINST THE JOURNAL TABLE
040500*    BEFORE THE SORT/REBUILD STEPS EVER SEE IT - CR1601.
040600         PERFORM R0002-READ-REVREQ THRU R0002-EX.
040700         PERFORM R0003-PROCESS-ONE-REVERSAL THRU R0003-EX
040800             UNTIL WS-REVREQ-EOF.
040900*
041000 R0001-EX.
041100     EXIT.
041200*----------------------------------------------------------------*
041300 R0002-READ-REVREQ.
041400*----------------------------------------------------------------*
041500         READ REVERSAL-REQUEST
041600             AT END MOVE 'Y' TO WS-REVREQ-EOF-SW.
041700*
041800 R0002-EX.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 R0003-PROCESS-ONE-REVERSAL.
042200*----------------------------------------------------------------*
042300         MOVE 'N' TO WS-REV-FOUND-SW.
042400   PERFORM R0003B-SEARCH-REVERSAL
042500       VARYING WS-REV-SUB FROM 1 BY 1
042600          UNTIL WS-REV-SUB > WS-JRNL-TBL-CNT
042700             OR WS-REV-FOUND.
042800*
042900         IF WS-REV-FOUND
043000             SUBTRACT 1 FROM WS-REV-SUB
043100             PERFORM R0004-REMOVE-JOURNAL-ENTRY THRU R0004-EX
043200             ADD 1 TO WS-REV-CNT
043300         ELSE
043400             DISPLAY 'REVERSAL NOT FOUND - USER '
043500                      REV-USER-ID ' TRAN ' REV-TRAN-ID
043600             ADD 1 TO WS-REV-NOTFOUND-CNT
043700         END-IF.
043800*
043900         PERFORM R0002-READ-REVREQ THRU R0002-EX.
044000*
044100 R0003-EX.
044200     EXIT.
044300-----------------------------------------------------------*
044400 R0003B-SEARCH-REVERSAL.
044500-----------------------------------------------------------*
044600   IF WS-TBL-JRNL-ID (WS-REV-SUB) = REV-TRAN-ID
044700  AND WS-TBL-JRNL-USER-ID (WS-REV-SUB) = REV-USER-ID
044800       MOVE 'Y' TO WS-REV-FOUND-SW
044900   END-IF.
045000*----------------------------------------------------------------*
045100 R0004-REMOVE-JOURNAL-ENTRY.
045200*----------------------------------------------------------------*
045300*    COMPACTS THE VOIDED ENTRY OUT OF THE TABLE BY SLIDING EVERY
045400*    ROW BEHIND IT DOWN ONE SLOT, USING THE SAME SWAP-AREA VIEW
045500*    THE SORT USES SO THE WHOLE 91-BYTE ROW MOVES IN ONE MOVE.
045600   PERFORM R0004B-SHIFT-ONE-ROW
045700       VARYING WS-SUB-I FROM WS-REV-SUB BY 1
045800          UNTIL WS-SUB-I >= WS-JRNL-TBL-CNT.
045900         SUBTRACT 1 FROM WS-JRNL-TBL-CNT.
046000*
046100 R0004-EX.
046200     EXIT.
046300-----------------------------------------------------------*
046400 R0004B-SHIFT-ONE-ROW.
046500-----------------------------------------------------------*
046600   MOVE WS-JOURNAL-SWAP-AREA (WS-SUB-I + 1)
046700                   TO WS-JOURNAL-SWAP-AREA (WS-SUB-I).
046800*----------------------------------------------------------------*
046900 F0001-SORT-JOURNAL.
047000*----------------------------------------------------------------*
047100*    NO SORT VERB IN USE HERE - A PLAIN SELECTION SORT OVER THE
047200*    IN-STORAGE TABLE, ORDERING BY TRAN-DATE THEN TRAN-ID, SO
047300*    THE REBUILD STEP REPLAYS EVERY LEG OLDEST FIRST NO MATTER
047400*    WHAT ORDER THE JOURNAL WAS WRITTEN IN.
047500   PERFORM F0001B-SORT-ONE-PASS
047600       VARYING WS-SUB-I FROM 1 BY 1
047700          UNTIL WS-SUB-I > WS-JRNL-TBL-CNT.
047800*
047900 F0001-EX.
048000     EXIT.
048100*----------------------------------------------------------------*
048200 F0002-FIND-SMALLEST.
048300*----------------------------------------------------------------*
048400         MOVE WS-SUB-I TO WS-SMALLEST-SUB.
048500   PERFORM F0002B-TEST-ONE-CANDIDATE
048600       VARYING WS-SUB-J FROM (WS-SUB-I + 1) BY 1
048700          UNTIL WS-SUB-J > WS-JRNL-TBL-CNT.
048800         MOVE WS-SMALLEST-SUB TO WS-SUB-J.
048900*
049000 F0002-EX.
049100     EXIT.
049200-----------------------------------------------------------*
049300 F0002B-TEST-ONE-CANDIDATE.
049400-----------------------------------------------------------*
049500   IF WS-TBL-JRNL-DATE (WS-SUB-J) <
049600      WS-TBL-JRNL-DATE (WS-SMALLEST-SUB)
049700   OR (WS-TBL-JRNL-DATE (WS-SUB-J) =
049800       WS-TBL-JRNL-DATE (WS-SMALLEST-SUB) AND
049900       WS-TBL-JRNL-ID (WS-SUB-J) <
050000       WS-TBL-JRNL-ID (WS-SMALLEST-SUB))
050100       MOVE WS-SUB-J TO WS-SMALLEST-SUB
050200   END-IF.
050300*----------------------------------------------------------------*
050400 J0001-WRITE-JOURNAL.
050500*----------------------------------------------------------------*
050600*    WRITES THE CORRECTED, SORTED JOURNAL TO A NEW GENERATION -
050700*    SEE CR1601.  THE NEXT STEP IN THE JOB STREAM COPIES TRANJRNO
050800*    OVER TRANJRNL FOR THE NEXT RUN.
050900   PERFORM J0002-WRITE-ONE-JOURNAL THRU J0002-EX
051000       VARYING WS-SUB-I FROM 1 BY 1
051100          UNTIL WS-SUB-I > WS-JRNL-TBL-CNT.
051200*
051300 J0001-EX.
051400     EXIT.
051500*----------------------------------------------------------------*
051600 J0002-WRITE-ONE-JOURNAL.
051700*----------------------------------------------------------------*
051800         MOVE WS-TBL-JRNL-ID (WS-SUB-I)   TO JIM-TRAN-ID.
051900         MOVE WS-TBL-JRNL-USER-ID (WS-SUB-I)
052000                                   TO JIM-TRAN-USER-ID.
052100         MOVE WS-TBL-JRNL-ASSET-ID (WS-SUB-I)
052200                                   TO JIM-TRAN-ASSET-ID.
052300         MOVE WS-TBL-JRNL-TYPE (WS-SUB-I) TO JIM-TRAN-TYPE.
052400         MOVE WS-TBL-JRNL-QTY (WS-SUB-I)
052500                                   TO JIM-TRAN-QUANTITY.
052600         MOVE WS-TBL-JRNL-PRICE (WS-SUB-I) TO JIM-TRAN-PRICE.
052700         MOVE WS-TBL-JRNL-FEE (WS-SUB-I)   TO JIM-TRAN-FEE.
052800         MOVE WS-TBL-JRNL-TOTAL (WS-SUB-I)
052900                                   TO JIM-TRAN-TOTAL-AMOUNT.
053000         MOVE WS-TBL-JRNL-REALIZED (WS-SUB-I)
053100                                   TO JIM-TRAN-REALIZED-PNL.
053200         MOVE WS-TBL-JRNL-DATE (WS-SUB-I)  TO JIM-TRAN-DATE.
053300         MOVE WS-TBL-JRNL-NOTES (WS-SUB-I) TO JIM-TRAN-NOTES.
053400*
053500         WRITE TRAN-JOURNAL-OUT-RECORD FROM WS-JRNL-OUT-IMAGE.
053600         IF WS-TRANJRNO-STATUS NOT EQUAL ZEROES
053700             MOVE 'Error writting file TRANJRNO'
053800                                       TO WS-ERR-MSG
053900             MOVE WS-TRANJRNO-STATUS   TO WS-ERR-CDE
054000             MOVE 'J0002-WRITE-ONE-JOURNAL' TO WS-ERR-PROC
054100             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
054200         END-IF.
054300*
054400 J0002-EX.
054500     EXIT.
054600*----------------------------------------------------------------*
054700 G0001-REBUILD-POSITIONS.
054800*----------------------------------------------------------------*
054900   PERFORM G0002-REPLAY-ONE-LEG THRU G0002-EX
055000       VARYING WS-SUB-I FROM 1 BY 1
055100          UNTIL WS-SUB-I > WS-JRNL-TBL-CNT.
055200*
055300 G0001-EX.
055400     EXIT.
055500*----------------------------------------------------------------*
055600 G0002-REPLAY-ONE-LEG.
055700*----------------------------------------------------------------*
055800         MOVE 'N' TO WS-POSN-FOUND-SW.
055900   PERFORM G0002B-SEARCH-POSITION
056000       VARYING WS-POSN-SUB FROM 1 BY 1
056100          UNTIL WS-POSN-SUB > WS-POSN-TBL-CNT
056200             OR WS-POSN-FOUND.
056300         IF WS-POSN-FOUND
056400             SUBTRACT 1 FROM WS-POSN-SUB
056500         END-IF.
056600*
056700         IF WS-TBL-JRNL-TYPE (WS-SUB-I) = 'BUY '
056800             PERFORM G0003-REPLAY-BUY THRU G0003-EX
056900         ELSE
057000             PERFORM G0004-REPLAY-SELL THRU G0004-EX
057100         END-IF.
057200*
057300 G0002-EX.
057400     EXIT.
057500-----------------------------------------------------------*
057600 G0002B-SEARCH-POSITION.
057700-----------------------------------------------------------*
057800   IF WS-TBL-JRNL-USER-ID (WS-SUB-I) =
057900           WS-TBL-POSN-USER-ID (WS-POSN-SUB)
058000  AND WS-TBL-JRNL-ASSET-ID (WS-SUB-I) =
058100           WS-TBL-POSN-ASSET-ID (WS-POSN-SUB)
058200       MOVE 'Y' TO WS-POSN-FOUND-SW
058300   END-IF.
058400*----------------------------------------------------------------*
058500 G0003-REPLAY-BUY.
058600*----------------------------------------------------------------*
058700         MOVE ZERO TO WS-TBL-JRNL-REALIZED (WS-SUB-I).
058800         COMPUTE WS-NEW-INVESTED ROUNDED =
058900             (WS-TBL-JRNL-QTY (WS-SUB-I) *
059000              WS-TBL-JRNL-PRICE (WS-SUB-I)) +
059100             WS-TBL-JRNL-FEE (WS-SUB-I).
059200         IF WS-POSN-FOUND
059300             COMPUTE WS-NEW-QTY =
059400                 WS-TBL-POSN-QTY (WS-POSN-SUB) +
059500                 WS-TBL-JRNL-QTY (WS-SUB-I)
059600             ADD WS-NEW-INVESTED TO
059700                 WS-TBL-POSN-INVESTED (WS-POSN-SUB)
059800             MOVE WS-NEW-QTY TO WS-TBL-POSN-QTY (WS-POSN-SUB)
059900             COMPUTE WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB)
060000                 ROUNDED =
060100                 WS-TBL-POSN-INVESTED (WS-POSN-SUB) / WS-NEW-QTY
060200         ELSE
060300             ADD 1 TO WS-POSN-TBL-CNT
060400             MOVE WS-TBL-JRNL-USER-ID (WS-SUB-I)
060500                       TO WS-TBL-POSN-USER-ID (WS-POSN-TBL-CNT)
060600             MOVE WS-TBL-JRNL-ASSET-ID (WS-SUB-I)
060700                       TO WS-TBL-POSN-ASSET-ID (WS-POSN-TBL-CNT)
060800             MOVE WS-TBL-JRNL-QTY (WS-SUB-I)
060900                       TO WS-TBL-POSN-QTY (WS-POSN-TBL-CNT)
061000             MOVE WS-NEW-INVESTED
061100                       TO WS-TBL-POSN-INVESTED (WS-POSN-TBL-CNT)
061200             MOVE WS-TBL-JRNL-PRICE (WS-SUB-I)
061300                       TO WS-TBL-POSN-AVG-PRICE (WS-POSN-TBL-CNT)
061400         END-IF.
061500*
061600 G0003-EX.
061700     EXIT.
061800*----------------------------------------------------------------*
061900 G0004-REPLAY-SELL.
062000*----------------------------------------------------------------*
062100         MOVE ZERO TO WS-TBL-JRNL-REALIZED (WS-SUB-I).
062200         IF NOT WS-POSN-FOUND
062300             GO TO G0004-EX
062400         END-IF.
062500*
062600*    FEES DO NOT REDUCE REALIZED PNL - CR1455.  REALIZED IS THE
062700*    SELL PRICE LESS THE POSITION'S AVERAGE COST, TIMES THE
062800*    QUANTITY SOLD, AND NOTHING ELSE.
062900         COMPUTE WS-SELL-COST-BASIS ROUNDED =
063000             WS-TBL-JRNL-QTY (WS-SUB-I) *
063100             WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB).
063200         COMPUTE WS-TBL-JRNL-REALIZED (WS-SUB-I) ROUNDED =
063300             (WS-TBL-JRNL-PRICE (WS-SUB-I) -
063400              WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB))
063500                 * WS-TBL-JRNL-QTY (WS-SUB-I).
063600*
063700         COMPUTE WS-NEW-QTY =
063800             WS-TBL-POSN-QTY (WS-POSN-SUB) -
063900             WS-TBL-JRNL-QTY (WS-SUB-I).
064000*
064100         IF WS-NEW-QTY > ZERO
064200             SUBTRACT WS-SELL-COST-BASIS FROM
064300                 WS-TBL-POSN-INVESTED (WS-POSN-SUB)
064400             MOVE WS-NEW-QTY TO WS-TBL-POSN-QTY (WS-POSN-SUB)
064500         ELSE
064600             MOVE WS-TBL-POSN-USER-ID (WS-POSN-TBL-CNT)
064700                       TO WS-TBL-POSN-USER-ID (WS-POSN-SUB)
064800             MOVE WS-TBL-POSN-ASSET-ID (WS-POSN-TBL-CNT)
064900                       TO WS-TBL-POSN-ASSET-ID (WS-POSN-SUB)
065000             MOVE WS-TBL-POSN-QTY (WS-POSN-TBL-CNT)
065100                       TO WS-TBL-POSN-QTY (WS-POSN-SUB)
065200             MOVE WS-TBL-POSN-AVG-PRICE (WS-POSN-TBL-CNT)
065300                       TO WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB)
065400             MOVE WS-TBL-POSN-INVESTED (WS-POSN-TBL-CNT)
065500                       TO WS-TBL-POSN-INVESTED (WS-POSN-SUB)
065600             SUBTRACT 1 FROM WS-POSN-TBL-CNT
065700         END-IF.
065800*
065900 G0004-EX.
066000     EXIT.
066100*----------------------------------------------------------------*
066200 H0001-PRICE-POSITIONS.
066300*----------------------------------------------------------------*
066400         READ PRICE-FILE
066500             AT END MOVE HIGH-VALUES TO PRF-ASSET-ID.
066600         PERFORM H0002-APPLY-ONE-PRICE THRU H0002-EX
066700             UNTIL PRF-ASSET-ID = HIGH-VALUES.
066800*
066900 H0001-EX.
067000     EXIT.
067100*----------------------------------------------------------------*
067200 H0002-APPLY-ONE-PRICE.
067300*----------------------------------------------------------------*
067400*    CR1602 - THIS MUST WALK THE ASSET TABLE, NOT THE POSITION
067500*    TABLE, OR THE PRICE LANDS IN THE WRONG SLOT.
067600   PERFORM H0002B-TEST-ONE-ASSET
067700       VARYING WS-ASSET-SUB FROM 1 BY 1
067800          UNTIL WS-ASSET-SUB > WS-ASSET-TBL-CNT.
067900         READ PRICE-FILE
068000             AT END MOVE HIGH-VALUES TO PRF-ASSET-ID.
068100*
068200 H0002-EX.
068300     EXIT.
068400-----------------------------------------------------------*
068500 H0002B-TEST-ONE-ASSET.
068600-----------------------------------------------------------*
068700   IF WS-TBL-ASSET-ID (WS-ASSET-SUB) = PRF-ASSET-ID
068800       PERFORM H0003-COMPUTE-MARKET-VALUE THRU H0003-EX
068900   END-IF.
069000*----------------------------------------------------------------*
069100 H0003-COMPUTE-MARKET-VALUE.
069200*----------------------------------------------------------------*
069300         MOVE PRF-CLOSE-PRICE TO
069400             WS-TBL-ASSET-PRICE (WS-ASSET-SUB).
069500*
069600 H0003-EX.
069700     EXIT.
069800*----------------------------------------------------------------*
069900 I0001-WRITE-POSITIONS.
070000*----------------------------------------------------------------*
070100   PERFORM I0002-WRITE-ONE-POSITION THRU I0002-EX
070200       VARYING WS-POSN-SUB FROM 1 BY 1
070300          UNTIL WS-POSN-SUB > WS-POSN-TBL-CNT.
070400*
070500 I0001-EX.
070600     EXIT.
070700*----------------------------------------------------------------*
070800 I0002-WRITE-ONE-POSITION.
070900*----------------------------------------------------------------*
071000         MOVE 'N' TO WS-ASSET-FOUND-SW.
071100   PERFORM I0002B-SEARCH-ASSET
071200       VARYING WS-ASSET-SUB FROM 1 BY 1
071300          UNTIL WS-ASSET-SUB > WS-ASSET-TBL-CNT
071400             OR WS-ASSET-FOUND.
071500         IF WS-ASSET-FOUND
071600             SUBTRACT 1 FROM WS-ASSET-SUB
071700         END-IF.
071800*
071900         MOVE WS-TBL-POSN-USER-ID (WS-POSN-SUB)  TO POS-USER-ID.
072000         MOVE WS-TBL-POSN-ASSET-ID (WS-POSN-SUB) TO POS-ASSET-ID.
072100         MOVE WS-TBL-POSN-QTY (WS-POSN-SUB)      TO POS-QUANTITY.
072200         MOVE WS-TBL-POSN-AVG-PRICE (WS-POSN-SUB)
072300                                            TO POS-AVG-BUY-PRICE.
072400         MOVE WS-TBL-POSN-INVESTED (WS-POSN-SUB)
072500                                            TO POS-TOTAL-INVESTED.
072600         IF WS-ASSET-FOUND
072700             MOVE WS-TBL-ASSET-PRICE (WS-ASSET-SUB)
072800                                            TO POS-CURRENT-PRICE
072900             COMPUTE POS-CURRENT-VALUE ROUNDED =
073000                 POS-QUANTITY * POS-CURRENT-PRICE
073100             COMPUTE POS-UNREALIZED-PNL ROUNDED =
073200                 POS-CURRENT-VALUE - POS-TOTAL-INVESTED
073300             IF POS-TOTAL-INVESTED NOT = ZERO
073400                 COMPUTE POS-UNREAL-PNL-PCT ROUNDED =
073500                     (POS-UNREALIZED-PNL / POS-TOTAL-INVESTED)
073600                         * 100
073700             ELSE
073800                 MOVE ZERO TO POS-UNREAL-PNL-PCT
073900             END-IF
074000         ELSE
074100             MOVE ZERO TO POS-CURRENT-PRICE POS-CURRENT-VALUE
074200                          POS-UNREALIZED-PNL POS-UNREAL-PNL-PCT
074300         END-IF.
074400*
074500         WRITE POSITION-RECORD.
074600         IF WS-POSNFILE-STATUS NOT EQUAL ZEROES
074700             MOVE 'Error writting file POSNFILE'
074800                                       TO WS-ERR-MSG
074900             MOVE WS-POSNFILE-STATUS   TO WS-ERR-CDE
075000             MOVE 'I0002-WRITE-ONE-POSITION' TO WS-ERR-PROC
075100             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
075200         ELSE
075300             ADD 1 TO WS-WRITE-RECORD
075400         END-IF.
075500*
075600 I0002-EX.
075700     EXIT.
075800-----------------------------------------------------------*
075900 I0002B-SEARCH-ASSET.
076000-----------------------------------------------------------*
076100   IF WS-TBL-ASSET-ID (WS-ASSET-SUB) =
076200           WS-TBL-POSN-ASSET-ID (WS-POSN-SUB)
076300       MOVE 'Y' TO WS-ASSET-FOUND-SW
076400   END-IF.
076500*----------------------------------------------------------------*
076600 Y0001-ERR-HANDLING.
076700*----------------------------------------------------------------*
076800      DISPLAY '********************************'.
076900      DISPLAY '  ERROR HANDLING REPORT '.
077000      DISPLAY '********************************'.
077100      DISPLAY '  ' WS-ERR-MSG.
077200      DISPLAY '  ' WS-ERR-CDE.
077300      DISPLAY '  ' WS-ERR-PROC.
077400      DISPLAY '********************************'.
077500*
077600     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
077700*
077800     Y0001-EXIT.
077900      EXIT.
078000*----------------------------------------------------------------*
078100 Z0001-CLOSE-FILES.
078200*----------------------------------------------------------------*
078300     CLOSE ASSET-MASTER.
078400     CLOSE REVERSAL-REQUEST.
078500     CLOSE TRAN-JOURNAL.
078600     CLOSE TRAN-JOURNAL-OUT.
078700     CLOSE PRICE-FILE.
078800     CLOSE POSITION-FILE.
078900*
079000     STOP RUN.
079100*
079200 Z0001-EX.
079300      EXIT.
079400*
