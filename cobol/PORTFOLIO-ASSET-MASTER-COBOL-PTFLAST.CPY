000100******************************************************************
000200* PTFLAST  -  ASSET MASTER RECORD LAYOUT
000300* USED BY  : PTPOST, PTRECAL, PTASSET
000400* PURPOSE  : ONE ENTRY PER TRADEABLE STOCK OR CRYPTO INSTRUMENT.
000500*            LOADED ENTIRE INTO A WORKING-STORAGE TABLE AT THE
000600*            START OF EACH JOB STEP THAT NEEDS TO VALIDATE AN
000700*            ASSET ID OR PRICE A POSITION - THERE IS NO INDEXED
000800*            ACCESS TO THIS FILE, IT IS READ SEQUENTIAL ONLY.
000900******************************************************************
001000*    21-04-1987  S.KAMATH    ORIGINAL LAYOUT - CR1002
001100*    09-11-1991  R.MEHTA     ADDED ASSET-TYPE FOR CRYPTO - CR1187
001200******************************************************************
001300 01  ASSET-RECORD.
001400     05  ASSET-ID                    PIC 9(6).
001500     05  ASSET-ID-ALPHA REDEFINES ASSET-ID
001600                                     PIC X(6).
001700     05  ASSET-SYMBOL                PIC X(10).
001800     05  ASSET-NAME                  PIC X(30).
001900     05  ASSET-TYPE                  PIC X(6).
002000         88  ASSET-IS-STOCK              VALUE 'STOCK '.
002100         88  ASSET-IS-CRYPTO             VALUE 'CRYPTO'.
002200     05  FILLER                      PIC X(8).
