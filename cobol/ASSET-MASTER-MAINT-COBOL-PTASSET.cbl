000100******************************************************************
000200* PTASSET  -  MAINTAIN THE TRADEABLE ASSET MASTER FILE
000300* INSTALLATION: INVENTURE GROWTH AND SECURITIES
000400* PURPOSE : LOADS THE CURRENT ASSET MASTER INTO A WORKING TABLE,
000500*           READS A SMALL BATCH OF REQUESTED NEW SYMBOLS FROM
000600*           ASSET-ADD-REQUEST, REJECTS ANY THAT ARE BLANK OR
000700*           ALREADY ON FILE, ASSIGNS THE NEXT ASSET-ID, AND
000800*           REWRITES THE ASSET MASTER WITH THE NEW ENTRIES
000900*           APPENDED.
001000******************************************************************
001100* CHANGE LOG
001200*    21-04-1987  S.KAMATH    ORIGINAL PROGRAM - CR1002
001300*    09-11-1991  R.MEHTA     CRYPTO ASSET TYPE SUPPORT - CR1187
001400*    19-11-2004  R.MEHTA     TABLE RAISED TO 500 ENTRIES - CR1512
001500*    02-08-2011  T.IYER      DUPLICATE-SYMBOL SEARCH RECODED AS A
001600*                            PERFORMED PARAGRAPH PER SHOP
001700*                            STANDARD, NO IN-LINE PERFORM - CR1661
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. PTASSET.
002100 AUTHOR. S.KAMATH.
002200 INSTALLATION. INVENTURE GROWTH AND SECURITIES.
002300 DATE-WRITTEN. 21-04-1987.
002400 DATE-COMPILED.
002500 SECURITY. UNCLASSIFIED.
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS VALID-ASSET-TYPE IS 'CRYPTO' THRU 'CRYPTO',
003200                                'STOCK ' THRU 'STOCK '
003300     UPSI-0 ON STATUS IS PTASSET-REWRITE-FLAG.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ASSET-MASTER ASSIGN TO ASSETMST
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS  IS  WS-ASSETMST-STATUS.
003900*
004000     SELECT ASSET-ADD-REQUEST ASSIGN TO ASSETADD
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS  IS  WS-ASSETADD-STATUS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  ASSET-MASTER RECORDING MODE F.
004800 COPY PORTFOLIO-ASSET-MASTER-COBOL-PTFLAST.
004900*
005000 FD  ASSET-ADD-REQUEST RECORDING MODE F.
005100 01  ASSET-ADD-RECORD.
005200     05  ADD-SYMBOL                  PIC X(10).
005300     05  ADD-NAME                    PIC X(30).
005400     05  ADD-TYPE                    PIC X(6).
005500     05  FILLER                      PIC X(14).
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 01  SWITCHES.
006000     05  ASSETMST-EOF-SWITCH         PIC X VALUE 'N'.
006100         88  ASSETMST-EOF                VALUE 'Y'.
006200     05  ASSETADD-EOF-SWITCH         PIC X VALUE 'N'.
006300         88  ASSETADD-EOF                VALUE 'Y'.
006400     05  WS-DUP-FOUND-SW             PIC X VALUE 'N'.
006500         88  WS-DUP-FOUND                VALUE 'Y'.
006600     05  PTASSET-REWRITE-FLAG        PIC X VALUE 'N'.
006700*
006800 01  WS-ASSETMST-STATUS              PIC X(02) VALUE SPACES.
006900 01  WS-ASSETADD-STATUS              PIC X(02) VALUE SPACES.
007000*
007100 01  SUBSCRIPTS                      BINARY.
007200     05  ASSET-TABLE-SUB             PIC S9(5).
007300     05  WS-DUP-SUB                  PIC S9(5).
007400     05  I                           PIC S9(5).
007500*
007600* ASSET MASTER TABLE - READ IN WHOLE, APPENDED TO, WRITTEN OUT
007700* WHOLE.  THERE IS NO INDEXED ACCESS TO THE ASSET MASTER FILE.
007800 01  ASSET-TABLE-AREA             VALUE ZERO.
007900     05  ASSET-GROUP OCCURS 500 TIMES.
008000         10  TBL-ASSET-ID            PIC 9(6).
008100         10  TBL-ASSET-SYMBOL        PIC X(10).
008200         10  TBL-ASSET-NAME          PIC X(30).
008300         10  TBL-ASSET-TYPE          PIC X(6).
008400*
008500 01  ASSET-TABLE-REDEFINE REDEFINES ASSET-TABLE-AREA.
008600     05  ASSET-GROUP-ALPHA OCCURS 500 TIMES PIC X(52).
008700*
008800 01  WS-HIGHEST-ID                   PIC 9(6) VALUE ZERO.
008900 01  WS-NEXT-ID                      PIC 9(6) VALUE ZERO.
009000 01  WS-SYMBOL-UPPER                 PIC X(10).
009100*
009200 PROCEDURE DIVISION.
009300*
009400      DISPLAY 'HELLO FROM THE ASSET MASTER MAINTENANCE RUN'.
009500      DISPLAY 'LOADING ASSET MASTER TABLE AND NEW REQUESTS'.
009600*
009700      PERFORM 000-OPEN-FILE.
009800*
009900      PERFORM 100-READ-ASSET-MASTER.
010000      DISPLAY 'READ STATUS:' WS-ASSETMST-STATUS.
010100*
010200        PERFORM 200-LOAD-ASSET-TABLE
010300           VARYING ASSET-TABLE-SUB FROM 1 BY 1
010400             UNTIL ASSETMST-EOF OR
010500                   ASSET-TABLE-SUB > 500.
010600*
010700      DISPLAY 'ASSET TABLE LOAD COMPLETED!'.
010800*
010900      COMPUTE ASSET-TABLE-SUB = ASSET-TABLE-SUB - 1.
011000      PERFORM 510-FIND-HIGHEST-ID
011100         VARYING I FROM 1 BY 1 UNTIL I > ASSET-TABLE-SUB.
011200      MOVE WS-HIGHEST-ID TO WS-NEXT-ID.
011300*
011400      PERFORM 300-READ-ADD-REQUEST.
011500      PERFORM 400-PROCESS-ONE-REQUEST
011600         UNTIL ASSETADD-EOF.
011700*
011800      PERFORM 700-REWRITE-ASSET-MASTER
011900         VARYING I FROM 1 BY 1 UNTIL I > ASSET-TABLE-SUB.
012000*
012100      PERFORM 900-CLOSE-FILE.
012200*
012300      DISPLAY 'CLOSE COMPLETED, FINAL HIGH ASSET-ID:' WS-NEXT-ID.
012400*
012500      STOP RUN.
012600*
012700 000-OPEN-FILE.
012800         OPEN I-O    ASSET-MASTER.
012900         OPEN INPUT  ASSET-ADD-REQUEST.
013000         DISPLAY 'OPEN STATUS:' WS-ASSETMST-STATUS.
013100*
013200 100-READ-ASSET-MASTER.
013300         READ ASSET-MASTER AT END SET ASSETMST-EOF TO TRUE.
013400*
013500 200-LOAD-ASSET-TABLE.
013600         MOVE ASSET-ID     TO TBL-ASSET-ID (ASSET-TABLE-SUB).
013700         MOVE ASSET-SYMBOL TO TBL-ASSET-SYMBOL (ASSET-TABLE-SUB).
013800         MOVE ASSET-NAME   TO TBL-ASSET-NAME (ASSET-TABLE-SUB).
013900         MOVE ASSET-TYPE   TO TBL-ASSET-TYPE (ASSET-TABLE-SUB).
014000         PERFORM 100-READ-ASSET-MASTER.
014100*
014200 300-READ-ADD-REQUEST.
014300         READ ASSET-ADD-REQUEST AT END SET ASSETADD-EOF TO TRUE.
014400*
014500 400-PROCESS-ONE-REQUEST.
014600         PERFORM 410-UPPERCASE-SYMBOL.
014700         PERFORM 420-CHECK-DUPLICATE.
014800*
014900         IF ADD-SYMBOL = SPACES
015000             DISPLAY 'REJECT - BLANK SYMBOL'
015100         ELSE
015200             IF WS-DUP-FOUND
015300                 DISPLAY 'REJECT - DUPLICATE SYMBOL ' ADD-SYMBOL
015400             ELSE
015500                 PERFORM 500-ASSIGN-NEW-ASSET-ID
015600                 PERFORM 600-APPEND-ASSET
015700             END-IF
015800         END-IF.
015900*
016000         PERFORM 300-READ-ADD-REQUEST.
016100*
016200 410-UPPERCASE-SYMBOL.
016300         MOVE ADD-SYMBOL TO WS-SYMBOL-UPPER.
016400         INSPECT WS-SYMBOL-UPPER CONVERTING
016500             'abcdefghijklmnopqrstuvwxyz' TO
016600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016700         MOVE WS-SYMBOL-UPPER TO ADD-SYMBOL.
016800*
016900 420-CHECK-DUPLICATE.
017000         MOVE 'N' TO WS-DUP-FOUND-SW.
017100         PERFORM 421-TEST-ONE-SYMBOL
017200             VARYING WS-DUP-SUB FROM 1 BY 1
017300                UNTIL WS-DUP-SUB > ASSET-TABLE-SUB
017400                   OR WS-DUP-FOUND.
017500*
017600 421-TEST-ONE-SYMBOL.
017700         IF ADD-SYMBOL = TBL-ASSET-SYMBOL (WS-DUP-SUB)
017800             MOVE 'Y' TO WS-DUP-FOUND-SW
017900         END-IF.
018000*
018100 500-ASSIGN-NEW-ASSET-ID.
018200         ADD 1 TO WS-NEXT-ID.
018300*
018400 600-APPEND-ASSET.
018500         ADD 1 TO ASSET-TABLE-SUB.
018600         MOVE WS-NEXT-ID TO TBL-ASSET-ID (ASSET-TABLE-SUB).
018700         MOVE ADD-SYMBOL TO TBL-ASSET-SYMBOL (ASSET-TABLE-SUB).
018800         MOVE ADD-NAME   TO TBL-ASSET-NAME (ASSET-TABLE-SUB).
018900         MOVE ADD-TYPE   TO TBL-ASSET-TYPE (ASSET-TABLE-SUB).
019000         DISPLAY 'ASSET ADDED: ' ADD-SYMBOL ' ID: ' WS-NEXT-ID.
019100*
019200 510-FIND-HIGHEST-ID.
019300         IF TBL-ASSET-ID (I) > WS-HIGHEST-ID
019400             MOVE TBL-ASSET-ID (I) TO WS-HIGHEST-ID
019500         END-IF.
019600*
019700 700-REWRITE-ASSET-MASTER.
019800         IF I = 1
019900             CLOSE ASSET-MASTER
020000             OPEN OUTPUT ASSET-MASTER
020100         END-IF.
020200         MOVE TBL-ASSET-ID (I)     TO ASSET-ID.
020300         MOVE TBL-ASSET-SYMBOL (I) TO ASSET-SYMBOL.
020400         MOVE TBL-ASSET-NAME (I)   TO ASSET-NAME.
020500         MOVE TBL-ASSET-TYPE (I)   TO ASSET-TYPE.
020600         WRITE ASSET-RECORD.
020700*
020800 900-CLOSE-FILE.
020900         CLOSE ASSET-MASTER.
021000         CLOSE ASSET-ADD-REQUEST.
021100         DISPLAY 'CLOSE STATUS:' WS-ASSETMST-STATUS.
021200*
021300 END PROGRAM PTASSET.
